000100*================================================================*        
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *        
000300*================================================================*        
000400 IDENTIFICATION  DIVISION.                                                
000500 PROGRAM-ID.     ABENDPGM.                                                
000600 AUTHOR.         D R KOWALSKI.                                            
000700 INSTALLATION.   CITY OF FAIRVIEW - PARKS AND RECREATION EDP.             
000800 DATE-WRITTEN.   02/03/1987.                                              
000900 DATE-COMPILED   WHEN-COMPILED.                                           
001000 SECURITY.       CONFIDENTIAL - PARKS AND RECREATION EDP ONLY.            
001100*----------------------------------------------------------------*        
001200*                D R KOWALSKI - APPLICATIONS PROGRAMMER          *        
001300*----------------------------------------------------------------*        
001400*    PROGRAM-ID..: ABENDPGM.                                     *        
001500*    ANALYST.....: D R KOWALSKI                                  *        
001600*    PROGRAMMER..: D R KOWALSKI                                  *        
001700*    DATE........: 02/03/1987                                    *        
001800*----------------------------------------------------------------*        
001900*    PROJECT.....: SWIMMING POOL RESERVATION SYSTEM - POOLRSV    *        
002000*----------------------------------------------------------------*        
002100*    GOAL........: ABNORMAL END PROGRAM - SHARED BY EVERY        *        
002200*                  POOLRSV BATCH PROGRAM, NOT JUST RESV0001.     *        
002300*----------------------------------------------------------------*        
002400*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *        
002500*----------------------------------------------------------------*        
002600*    TABLE DB2...:  NONE.                                        *        
002700*----------------------------------------------------------------*        
002800*    CHANGE LOG                                                  *        
002900*    ----------                                                  *        
003000*    19870302 DRK 000000 ORIGINAL PROGRAM, LIFTED FROM THE        DRK87030
003100*             OLD CUSTOMER-FILE SYSTEM WHEN POOLRSV WAS BUILT -   DRK87030
003200*             THE ABEND FORMAT WAS ALREADY SHOP STANDARD.         DRK87030
003300*    19981116 LGF Y2K002 REVIEWED FOR YEAR 2000 - THIS PROGRAM    LGF98111
003400*             DOES NOT INTERPRET WRK-ERROR-DATE, JUST DISPLAYS    LGF98111
003500*             IT, NO CHANGE REQUIRED.                             LGF98111
003600*    20090304 CTF CR0301 RENAMED THE LINKAGE RECORD FIELDS FROM   CTF09030
003700*             WRK- TO WS- PREFIX TO MATCH THE REST OF POOLRSV -   CTF09030
003800*             NO LAYOUT CHANGE, BYTE FOR BYTE IDENTICAL.          CTF09030
003900*    20160817 CTF CR0349 ADDED WS-ABEND-CALL-COUNT SO THE         CTF16081
004000*             CONSOLE LOG SHOWS WHICH CALL THIS IS WHEN A         CTF16081
004100*             PROGRAM ABENDS REPEATEDLY IN THE SAME RUN.          CTF16081
004200*================================================================*        
004300*           E N V I R O N M E N T      D I V I S I O N           *        
004400*================================================================*        
004500 ENVIRONMENT DIVISION.                                                    
004600 CONFIGURATION SECTION.                                                   
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM.                                                  
004900                                                                          
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200                                                                          
005300*================================================================*        
005400*                  D A T A      D I V I S I O N                  *        
005500*================================================================*        
005600 DATA DIVISION.                                                           
005700 FILE SECTION.                                                            
005800*                                                                         
005900*----------------------------------------------------------------*        
006000*                  WORKING-STORAGE SECTION                       *        
006100*----------------------------------------------------------------*        
006200 WORKING-STORAGE SECTION.                                                 
006300*----------------------------------------------------------------*        
006400*    WRK-ABEND-PGM WAS A 77 ON THE OLD CUSTOMER-FILE SYSTEM -    *        
006500*    KEPT AS A CALL COUNTER FOR THE CONSOLE LOG.  CTF CR0349.    *        
006600*----------------------------------------------------------------*        
006700 77  WS-ABEND-CALL-COUNT          PIC 9(04)  COMP  VALUE ZERO.            
006800                                                                          
006900*----------------------------------------------------------------*        
007000*                      LINKAGE SECTION                           *        
007100*----------------------------------------------------------------*        
007200 LINKAGE SECTION.                                                         
007300     01  WS-ERROR-LOG.                                                    
007400     03  WS-ERROR-PROGRAM            PIC X(08).                           
007500     03  WS-ERROR-MSG                PIC X(30).                           
007600     03  WS-ERROR-CODE               PIC X(30).                           
007700*        NUMERIC VIEW OF THE FIRST FOUR BYTES OF THE ERROR CODE  *        
007800*        FIELD - THE POOLRSV RETURN CODES ARE ALL NUMERIC.       *        
007900*        LGF Y2K002.                                             *        
008000     03  WS-ERROR-CODE-R REDEFINES WS-ERROR-CODE.                         
008100         05  WS-ERROR-CODE-NUM       PIC 9(04).                           
008200         05  FILLER                  PIC X(26).                           
008300     03  WS-ERROR-DATE               PIC X(10).                           
008400*        BROKEN-DOWN VIEW OF THE CALL DATE FOR THE CONSOLE       *        
008500*        DISPLAY - CENTURY CARRIED SINCE THE Y2K REVIEW.         *        
008600     03  WS-ERROR-DATE-R REDEFINES WS-ERROR-DATE.                         
008700         05  WS-ERROR-DATE-YYYY      PIC 9(04).                           
008800         05  FILLER                  PIC X(01).                           
008900         05  WS-ERROR-DATE-MM        PIC 9(02).                           
009000         05  FILLER                  PIC X(01).                           
009100         05  WS-ERROR-DATE-DD        PIC 9(02).                           
009200     03  WS-ERROR-TIME               PIC X(08).                           
009300*        REDEFINE GIVES THE OPERATOR CONSOLE A SINGLE 86-BYTE    *        
009400*        FIELD TO DUMP IN ONE DISPLAY WHEN A NEW CALLER SHOWS    *        
009500*        UP WITH A LAYOUT WE HAVE NOT SEEN BEFORE.  CTF CR0301.  *        
009600 01  WS-ERROR-LOG-R REDEFINES WS-ERROR-LOG.                               
009700     03  WS-ERR-DUMP-TEXT            PIC X(86).                           
009800*================================================================*        
009900 PROCEDURE                       DIVISION  USING WS-ERROR-LOG.            
010000*================================================================*        
010100*----------------------------------------------------------------*        
010200 0000-MAIN-PROCESS               SECTION.                                 
010300*----------------------------------------------------------------*        
010400     ADD 1 TO WS-ABEND-CALL-COUNT.                                        
010500     DISPLAY '**********************************'.                        
010600     DISPLAY '*  ABNORMAL END  PROGRAM CALLED  *'.                        
010700     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.                        
010800     DISPLAY '*DATE: ' WS-ERROR-DATE '                *'.                 
010900     DISPLAY '*TIME: ' WS-ERROR-TIME '                  *'.               
011000     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.                        
011100     DISPLAY '*CALLER PROGRAM.....:' WS-ERROR-PROGRAM '    *'.            
011200     DISPLAY '*ABEND CALL NUMBER..:' WS-ABEND-CALL-COUNT '    *'.         
011300     DISPLAY '*ERROR CODE:                     *'.                        
011400     DISPLAY '* ' WS-ERROR-CODE ' *'.                                     
011500     DISPLAY '*ERROR MESSAGE:                  *'.                        
011600     DISPLAY '* ' WS-ERROR-MSG ' *'.                                      
011700     DISPLAY '**********************************'.                        
011800                                                                          
011900     STOP RUN.                                                            
012000*----------------------------------------------------------------*        
012100 0000-99-EXIT.                   EXIT.                                    
012200*----------------------------------------------------------------*        
