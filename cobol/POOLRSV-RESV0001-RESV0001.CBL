000100*================================================================*        
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *        
000300*================================================================*        
000400 IDENTIFICATION  DIVISION.                                                
000500 PROGRAM-ID.     RESV0001.                                                
000600 AUTHOR.         D R KOWALSKI.                                            
000700 INSTALLATION.   CITY OF FAIRVIEW - PARKS AND RECREATION EDP.             
000800 DATE-WRITTEN.   02/03/1987.                                              
000900 DATE-COMPILED   WHEN-COMPILED.                                           
001000 SECURITY.       CONFIDENTIAL - PARKS AND RECREATION EDP ONLY.            
001100*----------------------------------------------------------------*        
001200*                D R KOWALSKI - APPLICATIONS PROGRAMMER          *        
001300*----------------------------------------------------------------*        
001400*    PROGRAM-ID..: RESV0001.                                     *        
001500*    ANALYST.....: D R KOWALSKI                                  *        
001600*    PROGRAMMER..: D R KOWALSKI                                  *        
001700*    DATE........: 02/03/1987                                    *        
001800*----------------------------------------------------------------*        
001900*    PROJECT.....: SWIMMING POOL RESERVATION SYSTEM - POOLRSV    *        
002000*----------------------------------------------------------------*        
002100*    GOAL........: NIGHTLY BATCH DRIVER FOR THE MUNICIPAL POOL   *        
002200*                  RESERVATION BOOK.  MAINTAINS THE CLIENT AND   *        
002300*                  RESERVATION-ORDER MASTERS AGAINST A DAY'S     *        
002400*                  WORTH OF FRONT-DESK REQUESTS AND PRINTS THE   *        
002500*                  RESULT REPORT THE DESK USES THE NEXT MORNING. *        
002600*----------------------------------------------------------------*        
002700*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *        
002800*                   TRANSIN         00135       POOLTRN1         *        
002900*                   CLIENTIN        00096       POOLCLI1         *        
003000*                   CLIENTOT        00096       POOLCLI1         *        
003100*                   ORDERSIN        00023       POOLORD1         *        
003200*                   ORDERSOT        00023       POOLORD1         *        
003300*                   WORKHRIN        00013       POOLWKH1         *        
003400*                   HOLIDYIN        00042       POOLHOL1         *        
003500*                   RESULTPT        00132       POOLRPT1         *        
003600*----------------------------------------------------------------*        
003700*    TABLE DB2...:  NONE.                                        *        
003800*----------------------------------------------------------------*        
003900*    CHANGE LOG                                                  *        
004000*    ----------                                                  *        
004100*    20160203 CTF CR0341 CG RESPONSE NOW RETURNS PHONE (DISPLAY   CTF16020
004200*             FORM) AND EMAIL ALONG WITH THE NAME - THE FRONT     CTF16020
004300*             DESK WAS RE-KEYING BOTH OFF THE CARBON COPY.  SEE   CTF16020
004400*             7930-CONVERT-PHONE-TO-DISPLAY.                      CTF16020
004500*    20160203 CTF CR0342 DROPPED WS-CLT-ACTIVE - THE FLAG WAS     CTF16020
004600*             SET ON LOAD AND ON ADD BUT NEVER CLEARED, THERE IS  CTF16020
004700*             NO CLIENT DELETE TRANSACTION.  TABLE SEARCHES AND   CTF16020
004800*             LISTS NO LONGER TEST IT.                            CTF16020
004900*    20160817 CTF CR0349 FILE-STATUS TEST PARAGRAPHS (8100-8800)  CTF16081
005000*             REWRITTEN TO GO TO THE PARAGRAPH EXIT ON GOOD       CTF16081
005100*             STATUS AND FALL THROUGH TO THE ABEND CALL ON BAD    CTF16081
005200*             STATUS, MATCHING THE OLD CUSTOMER-FILE SYSTEM       CTF16081
005300*             STYLE RATHER THAN AN IF/ELSE BLOCK.                 CTF16081
005400*    20170114 CTF CR0350 THREE FIXES FOUND IN A DESK CHECK OF     CTF17011
005500*             CLIENT ADD/UPDATE: (1) A 1-CHARACTER NAME WAS       CTF17011
005600*             SLIPPING PAST THE 2-100 CHARACTER CHECK, (2) AN     CTF17011
005700*             E-MAIL LIKE '@X.COM' OR 'X@' WAS PASSING THE @      CTF17011
005800*             CHECK, (3) A CU THAT RE-SENT THE CLIENT'S OWN       CTF17011
005900*             UNCHANGED PHONE OR E-MAIL WAS BEING REJECTED AS A   CTF17011
006000*             DUPLICATE OF ITSELF.  ALSO DROPPED THE UNUSED       CTF17011
006100*             WS-ORT-FREE-SLOT CONDITION-NAME - ORDER STATUS IS   CTF17011
006200*             ONLY EVER R OR C.                                   CTF17011
006300*    20170228 CTF CR0351 REWORDED THREE COMMENTS FLAGGED IN AN    CTF17022
006400*             AUDIT - THE ABEND LINKAGE, THE FS-TRANSIN STATUS    CTF17022
006500*             CHECKS AND THE CLIENT-DELETE NOTE ALL READ FINE     CTF17022
006600*             ON THEIR OWN, NO NEED TO POINT AT ANOTHER PROGRAM   CTF17022
006700*             OR DOCUMENT TO EXPLAIN THEM.  NO LOGIC CHANGE.      CTF17022
006800*    19870302 DRK 000000 ORIGINAL PROGRAM - CLIENT ADD/UPDATE/    DRK87030
006900*             GET/LIST ONLY, BOOKING WAS STILL A CARD FILE AT     DRK87030
007000*             THE FRONT DESK.                                     DRK87030
007100*    19890927 DRK CR0098 ADDED THE RESERVATION ENGINE (RS/RC/     DRK89092
007200*             SR/SA) - THE BOOKING CARDS ARE RETIRED.             DRK89092
007300*    19920511 DRK CR0140 SCHEDULE NOW HOLIDAY-AWARE - SEE THE     DRK92051
007400*             NEW WORKHRIN HOLIDAY ROW AND HOLIDYIN CALENDAR.     DRK92051
007500*    19960610 DRK CR0165 TR-CURRENT-DATETIME ADDED TO THE INPUT   DRK96061
007600*             LAYOUT SO QA GETS REPEATABLE TEST RUNS.             DRK96061
007700*    19981116 LGF Y2K002 YEAR 2000 REVIEW - EVERY DATE AND        LGF98111
007800*             DATE-TIME FIELD ON EVERY FILE IS ALREADY A 4-       LGF98111
007900*             DIGIT-YEAR NUMERIC FIELD.  RAN THE 1999/2000/2001   LGF98111
008000*             BOUNDARY TEST DECK CLEAN.  NO SOURCE CHANGE.        LGF98111
008100*    20010405 DRK CR0209 ADDED MULTI-HOUR RESERVE (RM) FOR THE    DRK01040
008200*             SWIM SCHOOL'S BLOCK BOOKINGS.                       DRK01040
008300*    20040718 CTF CR0255 ADDED QUERY-BY-NAME (QN) AND QUERY-BY-   CTF04071
008400*             DATE (QD) - THE FRONT DESK WAS PHONING DOWN TO      CTF04071
008500*             THE MACHINE ROOM FOR THESE.                         CTF04071
008600*    20090304 CTF CR0301 CLIENT AND ORDER MASTERS RESIZED - THE   CTF09030
008700*             SUMMER CAMP SEASON WAS RUNNING PAST THE OLD TABLE   CTF09030
008800*             LIMITS.  SEE WS-MAX-CLIENTS/WS-MAX-ORDERS BELOW.    CTF09030
008900*    20130912 CTF CR0322 CORRECTED THE 2-MONTH LOOK-AHEAD DATE    CTF13091
009000*             MATH FOR BOOKINGS MADE IN NOVEMBER/DECEMBER - THE   CTF13091
009100*             OLD LOGIC DID NOT ROLL THE YEAR.                    CTF13091
009200*================================================================*        
009300*           E N V I R O N M E N T      D I V I S I O N           *        
009400*================================================================*        
009500 ENVIRONMENT DIVISION.                                                    
009600 CONFIGURATION SECTION.                                                   
009700 SPECIAL-NAMES.                                                           
009800     C01 IS TOP-OF-FORM.                                                  
009900                                                                          
010000 INPUT-OUTPUT SECTION.                                                    
010100 FILE-CONTROL.                                                            
010200                                                                          
010300     SELECT TRANSIN       ASSIGN TO TRANSIN                               
010400      ORGANIZATION IS     SEQUENTIAL                                      
010500      ACCESS MODE  IS     SEQUENTIAL                                      
010600      FILE STATUS  IS     WS-FS-TRANSIN.                                  
010700                                                                          
010800     SELECT CLIENTIN      ASSIGN TO CLIENTIN                              
010900      ORGANIZATION IS     SEQUENTIAL                                      
011000      ACCESS MODE  IS     SEQUENTIAL                                      
011100      FILE STATUS  IS     WS-FS-CLIENTIN.                                 
011200                                                                          
011300     SELECT CLIENTOT      ASSIGN TO CLIENTOT                              
011400      ORGANIZATION IS     SEQUENTIAL                                      
011500      ACCESS MODE  IS     SEQUENTIAL                                      
011600      FILE STATUS  IS     WS-FS-CLIENTOT.                                 
011700                                                                          
011800     SELECT ORDERSIN      ASSIGN TO ORDERSIN                              
011900      ORGANIZATION IS     SEQUENTIAL                                      
012000      ACCESS MODE  IS     SEQUENTIAL                                      
012100      FILE STATUS  IS     WS-FS-ORDERSIN.                                 
012200                                                                          
012300     SELECT ORDERSOT      ASSIGN TO ORDERSOT                              
012400      ORGANIZATION IS     SEQUENTIAL                                      
012500      ACCESS MODE  IS     SEQUENTIAL                                      
012600      FILE STATUS  IS     WS-FS-ORDERSOT.                                 
012700                                                                          
012800     SELECT WORKHRIN      ASSIGN TO WORKHRIN                              
012900      ORGANIZATION IS     SEQUENTIAL                                      
013000      ACCESS MODE  IS     SEQUENTIAL                                      
013100      FILE STATUS  IS     WS-FS-WORKHRIN.                                 
013200                                                                          
013300     SELECT HOLIDYIN      ASSIGN TO HOLIDYIN                              
013400      ORGANIZATION IS     SEQUENTIAL                                      
013500      ACCESS MODE  IS     SEQUENTIAL                                      
013600      FILE STATUS  IS     WS-FS-HOLIDYIN.                                 
013700                                                                          
013800     SELECT RESULTPT      ASSIGN TO RESULTPT                              
013900      ORGANIZATION IS     SEQUENTIAL                                      
014000      ACCESS MODE  IS     SEQUENTIAL                                      
014100      FILE STATUS  IS     WS-FS-RESULTPT.                                 
014200                                                                          
014300*================================================================*        
014400*                  D A T A      D I V I S I O N                  *        
014500*================================================================*        
014600 DATA DIVISION.                                                           
014700 FILE SECTION.                                                            
014800*                                                                         
014900 FD  TRANSIN                                                              
015000     RECORDING MODE IS F                                                  
015100     LABEL RECORD   IS STANDARD                                           
015200     BLOCK CONTAINS 00 RECORDS.                                           
015300 01  FD-TRANSIN              PIC X(135).                                  
015400                                                                          
015500 FD  CLIENTIN                                                             
015600     RECORDING MODE IS F                                                  
015700     LABEL RECORD   IS STANDARD                                           
015800     BLOCK CONTAINS 00 RECORDS.                                           
015900 01  FD-CLIENTIN              PIC X(096).                                 
016000                                                                          
016100 FD  CLIENTOT                                                             
016200     RECORDING MODE IS F                                                  
016300     LABEL RECORD   IS STANDARD                                           
016400     BLOCK CONTAINS 00 RECORDS.                                           
016500 01  FD-CLIENTOT              PIC X(096).                                 
016600                                                                          
016700 FD  ORDERSIN                                                             
016800     RECORDING MODE IS F                                                  
016900     LABEL RECORD   IS STANDARD                                           
017000     BLOCK CONTAINS 00 RECORDS.                                           
017100 01  FD-ORDERSIN              PIC X(023).                                 
017200                                                                          
017300 FD  ORDERSOT                                                             
017400     RECORDING MODE IS F                                                  
017500     LABEL RECORD   IS STANDARD                                           
017600     BLOCK CONTAINS 00 RECORDS.                                           
017700 01  FD-ORDERSOT              PIC X(023).                                 
017800                                                                          
017900 FD  WORKHRIN                                                             
018000     RECORDING MODE IS F                                                  
018100     LABEL RECORD   IS STANDARD                                           
018200     BLOCK CONTAINS 00 RECORDS.                                           
018300 01  FD-WORKHRIN              PIC X(013).                                 
018400                                                                          
018500 FD  HOLIDYIN                                                             
018600     RECORDING MODE IS F                                                  
018700     LABEL RECORD   IS STANDARD                                           
018800     BLOCK CONTAINS 00 RECORDS.                                           
018900 01  FD-HOLIDYIN              PIC X(042).                                 
019000                                                                          
019100 FD  RESULTPT                                                             
019200     RECORDING MODE IS F                                                  
019300     LABEL RECORD   IS STANDARD                                           
019400     BLOCK CONTAINS 00 RECORDS.                                           
019500 01  FD-RESULTPT              PIC X(132).                                 
019600 WORKING-STORAGE SECTION.                                                 
019700*----------------------------------------------------------------*        
019800*    RECORD LAYOUTS - MASTER AND TRANSACTION BOOKS.              *        
019900*----------------------------------------------------------------*        
020000 01  WS-TRANSACTION-RECORD.                                               
020100     COPY POOLTRN1.                                                       
020200                                                                          
020300 01  WS-CLIENT-RECORD.                                                    
020400     COPY POOLCLI1.                                                       
020500                                                                          
020600 01  WS-ORDER-RECORD.                                                     
020700     COPY POOLORD1.                                                       
020800                                                                          
020900 01  WS-WORKHOUR-RECORD.                                                  
021000     COPY POOLWKH1.                                                       
021100                                                                          
021200 01  WS-HOLIDAY-RECORD.                                                   
021300     COPY POOLHOL1.                                                       
021400                                                                          
021500 01  WS-REPORT-LINE.                                                      
021600     COPY POOLRPT1.                                                       
021700                                                                          
021800*----------------------------------------------------------------*        
021900*    FILE STATUS SWITCHES - ONE PER FILE, TESTED BY THE 8000     *        
022000*    SERIES OF PARAGRAPHS BELOW.                                 *        
022100*----------------------------------------------------------------*        
022200 01  WS-FILE-STATUS-SWITCHES.                                             
022300     03  WS-FS-TRANSIN               PIC X(02).                           
022400         88  WS-FS-TRANSIN-OK               VALUE '00'.                   
022500         88  WS-FS-TRANSIN-EOF               VALUE '10'.                  
022600     03  WS-FS-CLIENTIN               PIC X(02).                          
022700         88  WS-FS-CLIENTIN-OK               VALUE '00'.                  
022800         88  WS-FS-CLIENTIN-EOF               VALUE '10'.                 
022900     03  WS-FS-CLIENTOT               PIC X(02).                          
023000         88  WS-FS-CLIENTOT-OK               VALUE '00'.                  
023100     03  WS-FS-ORDERSIN               PIC X(02).                          
023200         88  WS-FS-ORDERSIN-OK               VALUE '00'.                  
023300         88  WS-FS-ORDERSIN-EOF               VALUE '10'.                 
023400     03  WS-FS-ORDERSOT               PIC X(02).                          
023500         88  WS-FS-ORDERSOT-OK               VALUE '00'.                  
023600     03  WS-FS-WORKHRIN               PIC X(02).                          
023700         88  WS-FS-WORKHRIN-OK               VALUE '00'.                  
023800         88  WS-FS-WORKHRIN-EOF               VALUE '10'.                 
023900     03  WS-FS-HOLIDYIN               PIC X(02).                          
024000         88  WS-FS-HOLIDYIN-OK               VALUE '00'.                  
024100         88  WS-FS-HOLIDYIN-EOF               VALUE '10'.                 
024200     03  WS-FS-RESULTPT               PIC X(02).                          
024300         88  WS-FS-RESULTPT-OK               VALUE '00'.                  
024400*   REDEFINE OF THE SWITCH GROUP GIVES US A SINGLE 16-BYTE FIELD *        
024500*    TO DISPLAY IN THE ABEND DUMP WITHOUT CODING EIGHT MOVES.    *        
024600     03  WS-FS-ALL-SWITCHES-R REDEFINES WS-FILE-STATUS-SWITCHES.          
024700         05  FILLER                  PIC X(16).                           
024800                                                                          
024900*----------------------------------------------------------------*        
025000*    END-OF-FILE SWITCH - STANDS ALONE, NOT WORTH A GROUP.       *        
025100*----------------------------------------------------------------*        
025200 77  WS-EOF-TRANSIN               PIC X(01)  VALUE 'N'.                   
025300     88  WS-TRANSIN-AT-EOF               VALUE 'Y'.                       
025400                                                                          
025500*----------------------------------------------------------------*        
025600*    IN-MEMORY TABLES - LOADED AT JOB START, HELD FOR THE RUN.   *        
025700*    CTF/CR0301 - RESIZED TO 9999/9999 FOR THE SUMMER CAMP LOAD. *        
025800*----------------------------------------------------------------*        
025900 01  WS-TABLE-LIMITS.                                                     
026000     03  WS-MAX-CLIENTS              PIC 9(04)  COMP  VALUE 9999.         
026100     03  WS-MAX-ORDERS                PIC 9(04)  COMP  VALUE 9999.        
026200     03  WS-MAX-HOLIDAYS              PIC 9(04)  COMP  VALUE 0400.        
026300                                                                          
026400 01  WS-CLIENT-TABLE.                                                     
026500     03  WS-CLIENT-ENTRY  OCCURS 9999 TIMES                               
026600                          INDEXED BY WS-CLI-IDX.                          
026700         05  WS-CLT-ID                PIC 9(06).                          
026800         05  WS-CLT-NAME              PIC X(40).                          
026900         05  WS-CLT-PHONE             PIC X(10).                          
027000         05  WS-CLT-EMAIL             PIC X(40).                          
027100                                                                          
027200 01  WS-ORDER-TABLE.                                                      
027300     03  WS-ORDER-ENTRY  OCCURS 9999 TIMES                                
027400                          INDEXED BY WS-ORD-IDX.                          
027500         05  WS-ORT-ID                PIC 9(06).                          
027600         05  WS-ORT-CLIENT-ID          PIC 9(06).                         
027700         05  WS-ORT-DATE               PIC 9(08).                         
027800         05  WS-ORT-HOUR               PIC 9(02).                         
027900         05  WS-ORT-STATUS             PIC X(01).                         
028000             88  WS-ORT-RESERVED             VALUE 'R'.                   
028100             88  WS-ORT-CANCELLED            VALUE 'C'.                   
028200                                                                          
028300*   THE HOLIDAY TABLE IS SEARCHED WITH A SEQUENTIAL SEARCH ON    *        
028400*   HOL-DATE BY 5150-CHECK-HOLIDAY-DATE - THE CALENDAR IS SMALL  *        
028500*   ENOUGH (UNDER 400 ROWS) THAT A BINARY SEARCH IS NOT WORTH    *        
028600*    THE KEY-ORDER MAINTENANCE ON THE MASTER.                    *        
028700 01  WS-HOLIDAY-TABLE.                                                    
028800     03  WS-HOLIDAY-ENTRY  OCCURS 0400 TIMES                              
028900                          INDEXED BY WS-HOL-IDX.                          
029000         05  WS-HLT-DATE               PIC 9(08).                         
029100                                                                          
029200*   EXACTLY TWO ROWS - SUBSCRIPT 1 IS THE NORMAL-DAY ROW, 2 IS   *        
029300*    THE HOLIDAY ROW.  SET BY 1100-LOAD-WORKHOUR FROM WKH-       *        
029400*    HOLIDAY-FLAG, NOT BY POSITION ON THE FILE.                  *        
029500 01  WS-WORKHOUR-TABLE.                                                   
029600     03  WS-WORKHOUR-ENTRY  OCCURS 2 TIMES                                
029700                          INDEXED BY WS-WKH-IDX.                          
029800         05  WS-WHT-START-HOUR         PIC 9(02).                         
029900         05  WS-WHT-END-HOUR           PIC 9(02).                         
030000         05  WS-WHT-LIMIT-PER-HOUR     PIC 9(03).                         
030100         05  WS-WHT-DAILY-LIMIT        PIC 9(03).                         
030200                                                                          
030300*----------------------------------------------------------------*        
030400*    RUNNING COUNTS - LOAD COUNTS, TRANSACTION COUNTS, CONTROL   *        
030500*    TOTALS FOR THE REPORT TRAILER.  ALL COMP PER SHOP STANDARD. *        
030600*----------------------------------------------------------------*        
030700 01  WS-COUNTERS.                                                         
030800     03  WS-CLIENT-COUNT              PIC 9(04)  COMP  VALUE ZERO.        
030900     03  WS-ORDER-COUNT               PIC 9(04)  COMP  VALUE ZERO.        
031000     03  WS-HOLIDAY-COUNT             PIC 9(04)  COMP  VALUE ZERO.        
031100     03  WS-NEXT-CLIENT-ID            PIC 9(06)  COMP  VALUE ZERO.        
031200     03  WS-NEXT-ORDER-ID             PIC 9(06)  COMP  VALUE ZERO.        
031300     03  WS-REPORT-LINE-COUNT         PIC 9(06)  COMP  VALUE ZERO.        
031400     03  WS-SUB-1                     PIC 9(04)  COMP  VALUE ZERO.        
031500     03  WS-SUB-2                     PIC 9(04)  COMP  VALUE ZERO.        
031600     03  WS-HOUR-SUB                  PIC 9(02)  COMP  VALUE ZERO.        
031700     03  WS-MATCH-FOUND-SW               PIC X(01)  VALUE 'N'.            
031800         88  WS-MATCH-FOUND                     VALUE 'Y'.                
031900         88  WS-MATCH-NOT-FOUND                 VALUE 'N'.                
032000*        4320/4330 ARE SHARED BY 4300-CLIENT-ADD (NO SELF ROW    *        
032100*        YET) AND 4400-CLIENT-UPDATE (SELF ROW ALREADY IN THE    *        
032200*        TABLE AT WS-CLI-IDX).  CR0350.                          *        
032300     03  WS-SKIP-SELF-ROW-SW             PIC X(01)  VALUE 'N'.            
032400         88  WS-SKIP-SELF-ROW                   VALUE 'Y'.                
032500                                                                          
032600*----------------------------------------------------------------*        
032700*    RUN CONTROL TOTALS - STANDALONE COUNTERS, NOT PART OF ANY   *        
032800*    FUNCTIONAL GROUP, PRINTED BY 7400-WRITE-CONTROL-TOTALS.     *        
032900*----------------------------------------------------------------*        
033000 77  WS-TRAN-READ-COUNT           PIC 9(06)  COMP  VALUE ZERO.            
033100 77  WS-TRAN-OK-COUNT             PIC 9(06)  COMP  VALUE ZERO.            
033200 77  WS-TRAN-ERR-COUNT            PIC 9(06)  COMP  VALUE ZERO.            
033300                                                                          
033400*----------------------------------------------------------------*        
033500*    WORK AREAS FOR THE RESERVATION ENGINE AND THE DATE MATH.    *        
033600*----------------------------------------------------------------*        
033700 01  WS-WORK-AREAS.                                                       
033800     03  WS-WORK-DATE                 PIC 9(08).                          
033900     03  WS-WORK-DATE-R REDEFINES WS-WORK-DATE.                           
034000         05  WS-WORK-YYYY              PIC 9(04).                         
034100         05  WS-WORK-MM                PIC 9(02).                         
034200         05  WS-WORK-DD                PIC 9(02).                         
034300     03  WS-LIMIT-DATE                 PIC 9(08).                         
034400     03  WS-LIMIT-DATE-R REDEFINES WS-LIMIT-DATE.                         
034500         05  WS-LIMIT-YYYY              PIC 9(04).                        
034600         05  WS-LIMIT-MM                PIC 9(02).                        
034700         05  WS-LIMIT-DD                PIC 9(02).                        
034800     03  WS-SCHEDULE-ROW              PIC 9(01)  COMP  VALUE ZERO.        
034900     03  WS-SLOT-START                PIC 9(02)  COMP  VALUE ZERO.        
035000     03  WS-SLOT-END                  PIC 9(02)  COMP  VALUE ZERO.        
035100     03  WS-CHECK-HOUR                PIC 9(02)  COMP  VALUE ZERO.        
035200     03  WS-RANGE-END-HOUR            PIC 9(02)  COMP  VALUE ZERO.        
035300     03  WS-SLOTS-EXIST-SW              PIC X(01)  VALUE 'N'.             
035400         88  WS-SLOTS-EXIST                     VALUE 'Y'.                
035500     03  WS-HOUR-IN-RANGE-SW            PIC X(01)  VALUE 'N'.             
035600         88  WS-HOUR-IN-RANGE                    VALUE 'Y'.               
035700     03  WS-DAILY-BOOKED-CT           PIC 9(04)  COMP  VALUE ZERO.        
035800     03  WS-HOURLY-BOOKED-CT          PIC 9(04)  COMP  VALUE ZERO.        
035900     03  WS-HOURS-BOOKED-OK           PIC 9(01)  COMP  VALUE ZERO.        
036000     03  WS-RETURN-CODE                 PIC X(04)  VALUE '0000'.          
036100         88  WS-RC-SUCCESS                     VALUE '0000'.              
036200         88  WS-RC-BAD-REQUEST                 VALUE '0400'.              
036300         88  WS-RC-NOT-FOUND                   VALUE '0404'.              
036400         88  WS-RC-CONFLICT                    VALUE '0409'.              
036500         88  WS-RC-INTERNAL-ERROR              VALUE '0500'.              
036600     03  WS-RETURN-MESSAGE               PIC X(100) VALUE SPACES.         
036700     03  WS-PHONE-STORED                 PIC X(10)  VALUE SPACES.         
036800     03  WS-PHONE-DISPLAY                PIC X(12)  VALUE SPACES.         
036900     03  WS-PHONE-DIGITS-CT           PIC 9(02)  COMP  VALUE ZERO.        
037000     03  WS-EMAIL-LOCAL-PART             PIC X(40)  VALUE SPACES.         
037100     03  WS-EMAIL-DOMAIN-PART            PIC X(40)  VALUE SPACES.         
037200                                                                          
037300*----------------------------------------------------------------*        
037400*    CURRENT DATE-TIME - CARRIED ON THE TRANSACTION RECORD, NOT  *        
037500*    TAKEN FROM THE SYSTEM CLOCK (SEE CHANGE LOG 19960610).      *        
037600*    THE SYSTEM CLOCK IS USED ONLY TO DATE-STAMP THE REPORT.     *        
037700*----------------------------------------------------------------*        
037800 01  WS-CURRENT-DATETIME.                                                 
037900     03  WS-CURRENT-DATE                PIC 9(08).                        
038000     03  WS-CURRENT-HOUR                 PIC 9(02).                       
038100                                                                          
038200 01  WS-SYSTEM-DATE-TIME.                                                 
038300     03  WS-SYS-DATE.                                                     
038400         05  WS-SYS-YY                   PIC 9(02).                       
038500         05  WS-SYS-MM                   PIC 9(02).                       
038600         05  WS-SYS-DD                   PIC 9(02).                       
038700     03  WS-SYS-TIME.                                                     
038800         05  WS-SYS-HH                   PIC 9(02).                       
038900         05  WS-SYS-MN                   PIC 9(02).                       
039000         05  WS-SYS-SS                   PIC 9(02).                       
039100         05  WS-SYS-HS                   PIC 9(02).                       
039200     03  WS-SYS-CENTURY-DATE.                                             
039300         05  WS-SYS-CC                   PIC 9(02)  VALUE 20.             
039400         05  WS-SYS-YY-MM-DD             PIC 9(06).                       
039500                                                                          
039600*----------------------------------------------------------------*        
039700*    ABEND / ERROR LOG - PASSED TO POOLRSV-ABENDPGM ON ANY       *        
039800*    UNEXPECTED FILE STATUS.  LAYOUT MATCHES THE COMMON SHOP     *        
039900*    ABEND LINKAGE RECORD USED SHOP-WIDE BY EVERY BATCH PGM.     *        
040000*----------------------------------------------------------------*        
040100 01  WS-ERROR-LOG.                                                        
040200     03  WS-ERROR-PROGRAM             PIC X(08)  VALUE 'RESV0001'.        
040300     03  WS-ERROR-MSG                   PIC X(30)  VALUE SPACES.          
040400     03  WS-ERROR-CODE                  PIC X(30)  VALUE SPACES.          
040500     03  WS-ERROR-DATE                  PIC X(10)  VALUE SPACES.          
040600     03  WS-ERROR-TIME                  PIC X(08)  VALUE SPACES.          
040700*================================================================*        
040800*             P R O C E D U R E    D I V I S I O N               *        
040900*================================================================*        
041000 PROCEDURE DIVISION.                                                      
041100                                                                          
041200 0000-MAIN-PROCESS SECTION.                                               
041300     PERFORM 1000-INITIALIZE                                              
041400         THRU 1000-99-EXIT.                                               
041500     PERFORM 2000-PROCESS-TRANSACTIONS                                    
041600         THRU 2000-99-EXIT                                                
041700         UNTIL WS-TRANSIN-AT-EOF.                                         
041800     PERFORM 3000-FINALIZE                                                
041900         THRU 3000-99-EXIT.                                               
042000     STOP RUN.                                                            
042100                                                                          
042200*----------------------------------------------------------------*        
042300*    1000-INITIALIZE - OPEN THE BOOKS, LOAD THE FOUR TABLES,     *        
042400*    PRINT THE REPORT HEADER.  DRK 19870302.                     *        
042500*----------------------------------------------------------------*        
042600 1000-INITIALIZE SECTION.                                                 
042700     OPEN INPUT  TRANSIN.                                                 
042800     PERFORM 8100-TEST-FS-TRANSIN                                         
042900         THRU 8100-99-EXIT.                                               
043000     OPEN INPUT  CLIENTIN.                                                
043100     PERFORM 8200-TEST-FS-CLIENTIN                                        
043200         THRU 8200-99-EXIT.                                               
043300     OPEN INPUT  ORDERSIN.                                                
043400     PERFORM 8300-TEST-FS-ORDERSIN                                        
043500         THRU 8300-99-EXIT.                                               
043600     OPEN INPUT  WORKHRIN.                                                
043700     PERFORM 8400-TEST-FS-WORKHRIN                                        
043800         THRU 8400-99-EXIT.                                               
043900     OPEN INPUT  HOLIDYIN.                                                
044000     PERFORM 8500-TEST-FS-HOLIDYIN                                        
044100         THRU 8500-99-EXIT.                                               
044200     OPEN OUTPUT CLIENTOT.                                                
044300     PERFORM 8600-TEST-FS-CLIENTOT                                        
044400         THRU 8600-99-EXIT.                                               
044500     OPEN OUTPUT ORDERSOT.                                                
044600     PERFORM 8700-TEST-FS-ORDERSOT                                        
044700         THRU 8700-99-EXIT.                                               
044800     OPEN OUTPUT RESULTPT.                                                
044900     PERFORM 8800-TEST-FS-RESULTPT                                        
045000         THRU 8800-99-EXIT.                                               
045100     PERFORM 9000-GET-DATE-TIME                                           
045200         THRU 9000-99-EXIT.                                               
045300     PERFORM 1100-LOAD-WORKHOUR                                           
045400         THRU 1100-99-EXIT.                                               
045500     PERFORM 1200-LOAD-HOLIDAYS                                           
045600         THRU 1200-99-EXIT.                                               
045700     PERFORM 1300-LOAD-CLIENTS                                            
045800         THRU 1300-99-EXIT.                                               
045900     PERFORM 1400-LOAD-ORDERS                                             
046000         THRU 1400-99-EXIT.                                               
046100     PERFORM 7300-WRITE-REPORT-HEADER                                     
046200         THRU 7300-99-EXIT.                                               
046300     READ TRANSIN                                                         
046400         AT END                                                           
046500             MOVE 'Y' TO WS-EOF-TRANSIN                                   
046600     END-READ.                                                            
046700     PERFORM 8100-TEST-FS-TRANSIN                                         
046800         THRU 8100-99-EXIT.                                               
046900 1000-99-EXIT.                                                            
047000     EXIT.                                                                
047100                                                                          
047200*----------------------------------------------------------------*        
047300*    1100-LOAD-WORKHOUR - EXACTLY TWO RECORDS EXPECTED.  ROW IS  *        
047400*    PLACED BY WKH-HOLIDAY-FLAG, NOT BY FILE POSITION - CR0140   *        
047500*    (DRK 19920511) SO THE TWO ROWS CAN BE MAINTAINED IN EITHER  *        
047600*    ORDER ON THE OFFLINE SCHEDULE-EDIT UTILITY.                 *        
047700*----------------------------------------------------------------*        
047800 1100-LOAD-WORKHOUR SECTION.                                              
047900     PERFORM 1110-READ-ONE-WORKHOUR                                       
048000         THRU 1110-99-EXIT                                                
048100         UNTIL WS-FS-WORKHRIN-EOF.                                        
048200 1100-99-EXIT.                                                            
048300     EXIT.                                                                
048400                                                                          
048500*----------------------------------------------------------------*        
048600*    1110-READ-ONE-WORKHOUR - BODY OF THE 1100 LOAD LOOP.        *        
048700*----------------------------------------------------------------*        
048800 1110-READ-ONE-WORKHOUR SECTION.                                          
048900     READ WORKHRIN INTO WS-WORKHOUR-RECORD                                
049000         AT END                                                           
049100             MOVE '10' TO WS-FS-WORKHRIN                                  
049200     END-READ.                                                            
049300     PERFORM 8400-TEST-FS-WORKHRIN                                        
049400         THRU 8400-99-EXIT.                                               
049500     IF NOT WS-FS-WORKHRIN-EOF                                            
049600         IF WKH-IS-HOLIDAY                                                
049700             SET WS-WKH-IDX TO 2                                          
049800         ELSE                                                             
049900             SET WS-WKH-IDX TO 1                                          
050000         END-IF                                                           
050100         MOVE WKH-START-HOUR     TO WS-WHT-START-HOUR (WS-WKH-IDX)        
050200         MOVE WKH-END-HOUR       TO WS-WHT-END-HOUR (WS-WKH-IDX)          
050300     MOVE WKH-LIMIT-PER-HOUR TO WS-WHT-LIMIT-PER-HOUR (WS-WKH-IDX)        
050400        MOVE WKH-DAILY-LIMIT    TO WS-WHT-DAILY-LIMIT (WS-WKH-IDX)        
050500     END-IF.                                                              
050600 1110-99-EXIT.                                                            
050700     EXIT.                                                                
050800                                                                          
050900*----------------------------------------------------------------*        
051000*    1200-LOAD-HOLIDAYS - WHOLE CALENDAR INTO WS-HOLIDAY-TABLE.  *        
051100*----------------------------------------------------------------*        
051200 1200-LOAD-HOLIDAYS SECTION.                                              
051300     PERFORM 1210-READ-ONE-HOLIDAY                                        
051400         THRU 1210-99-EXIT                                                
051500         UNTIL WS-FS-HOLIDYIN-EOF.                                        
051600 1200-99-EXIT.                                                            
051700     EXIT.                                                                
051800                                                                          
051900*----------------------------------------------------------------*        
052000*    1210-READ-ONE-HOLIDAY - BODY OF THE 1200 LOAD LOOP.         *        
052100*----------------------------------------------------------------*        
052200 1210-READ-ONE-HOLIDAY SECTION.                                           
052300     READ HOLIDYIN INTO WS-HOLIDAY-RECORD                                 
052400         AT END                                                           
052500             MOVE '10' TO WS-FS-HOLIDYIN                                  
052600     END-READ.                                                            
052700     PERFORM 8500-TEST-FS-HOLIDYIN                                        
052800         THRU 8500-99-EXIT.                                               
052900     IF NOT WS-FS-HOLIDYIN-EOF                                            
053000         ADD 1 TO WS-HOLIDAY-COUNT                                        
053100         SET WS-HOL-IDX TO WS-HOLIDAY-COUNT                               
053200         MOVE HOL-DATE TO WS-HLT-DATE (WS-HOL-IDX)                        
053300     END-IF.                                                              
053400 1210-99-EXIT.                                                            
053500     EXIT.                                                                
053600                                                                          
053700*----------------------------------------------------------------*        
053800*    1300-LOAD-CLIENTS - MASTER LOADS BY ASCENDING CLIENT-ID.    *        
053900*    HIGH-WATER MARK KEPT IN WS-NEXT-CLIENT-ID FOR 4300-ADD.     *        
054000*----------------------------------------------------------------*        
054100 1300-LOAD-CLIENTS SECTION.                                               
054200     PERFORM 1310-READ-ONE-CLIENT                                         
054300         THRU 1310-99-EXIT                                                
054400         UNTIL WS-FS-CLIENTIN-EOF.                                        
054500 1300-99-EXIT.                                                            
054600     EXIT.                                                                
054700                                                                          
054800*----------------------------------------------------------------*        
054900*    1310-READ-ONE-CLIENT - BODY OF THE 1300 LOAD LOOP.          *        
055000*----------------------------------------------------------------*        
055100 1310-READ-ONE-CLIENT SECTION.                                            
055200     READ CLIENTIN INTO WS-CLIENT-RECORD                                  
055300         AT END                                                           
055400             MOVE '10' TO WS-FS-CLIENTIN                                  
055500     END-READ.                                                            
055600     PERFORM 8200-TEST-FS-CLIENTIN                                        
055700         THRU 8200-99-EXIT.                                               
055800     IF NOT WS-FS-CLIENTIN-EOF                                            
055900         ADD 1 TO WS-CLIENT-COUNT                                         
056000         SET WS-CLI-IDX TO WS-CLIENT-COUNT                                
056100         MOVE CLI-ID          TO WS-CLT-ID (WS-CLI-IDX)                   
056200         MOVE CLI-NAME        TO WS-CLT-NAME (WS-CLI-IDX)                 
056300         MOVE CLI-PHONE       TO WS-CLT-PHONE (WS-CLI-IDX)                
056400         MOVE CLI-EMAIL       TO WS-CLT-EMAIL (WS-CLI-IDX)                
056500         IF CLI-ID > WS-NEXT-CLIENT-ID                                    
056600             MOVE CLI-ID TO WS-NEXT-CLIENT-ID                             
056700         END-IF                                                           
056800     END-IF.                                                              
056900 1310-99-EXIT.                                                            
057000     EXIT.                                                                
057100                                                                          
057200*----------------------------------------------------------------*        
057300*    1400-LOAD-ORDERS - MASTER LOADS BY ASCENDING ORDER-ID.      *        
057400*----------------------------------------------------------------*        
057500 1400-LOAD-ORDERS SECTION.                                                
057600     PERFORM 1410-READ-ONE-ORDER                                          
057700         THRU 1410-99-EXIT                                                
057800         UNTIL WS-FS-ORDERSIN-EOF.                                        
057900 1400-99-EXIT.                                                            
058000     EXIT.                                                                
058100                                                                          
058200*----------------------------------------------------------------*        
058300*    1410-READ-ONE-ORDER - BODY OF THE 1400 LOAD LOOP.           *        
058400*----------------------------------------------------------------*        
058500 1410-READ-ONE-ORDER SECTION.                                             
058600     READ ORDERSIN INTO WS-ORDER-RECORD                                   
058700         AT END                                                           
058800             MOVE '10' TO WS-FS-ORDERSIN                                  
058900     END-READ.                                                            
059000     PERFORM 8300-TEST-FS-ORDERSIN                                        
059100         THRU 8300-99-EXIT.                                               
059200     IF NOT WS-FS-ORDERSIN-EOF                                            
059300         ADD 1 TO WS-ORDER-COUNT                                          
059400         SET WS-ORD-IDX TO WS-ORDER-COUNT                                 
059500         MOVE ORD-ID          TO WS-ORT-ID (WS-ORD-IDX)                   
059600         MOVE ORD-CLIENT-ID   TO WS-ORT-CLIENT-ID (WS-ORD-IDX)            
059700         MOVE ORD-DATE-PART   TO WS-ORT-DATE (WS-ORD-IDX)                 
059800         MOVE ORD-HOUR-PART   TO WS-ORT-HOUR (WS-ORD-IDX)                 
059900         MOVE ORD-STATUS      TO WS-ORT-STATUS (WS-ORD-IDX)               
060000         IF ORD-ID > WS-NEXT-ORDER-ID                                     
060100             MOVE ORD-ID TO WS-NEXT-ORDER-ID                              
060200         END-IF                                                           
060300     END-IF.                                                              
060400 1410-99-EXIT.                                                            
060500     EXIT.                                                                
060600*----------------------------------------------------------------*        
060700*    2000-PROCESS-TRANSACTIONS - ONE ITERATION PER INPUT         *        
060800*    RECORD.  "NOW" IS TAKEN FROM THE TRANSACTION ITSELF, NOT    *        
060900*    THE SYSTEM CLOCK - SEE POOLTRN1 CHANGE LOG 19960610.        *        
061000*----------------------------------------------------------------*        
061100 2000-PROCESS-TRANSACTIONS SECTION.                                       
061200     ADD 1 TO WS-TRAN-READ-COUNT.                                         
061300     MOVE WS-TRAN-READ-COUNT      TO RPT-SEQUENCE-NO.                     
061400     MOVE TRN-TYPE                TO RPT-TRAN-TYPE.                       
061500     MOVE TRN-CURRENT-DATE-PART   TO WS-CURRENT-DATE.                     
061600     MOVE TRN-CURRENT-HOUR-PART   TO WS-CURRENT-HOUR.                     
061700     MOVE '0000'                  TO WS-RETURN-CODE.                      
061800     MOVE SPACES                  TO WS-RETURN-MESSAGE.                   
061900     PERFORM 2200-DISPATCH-TRANSACTION                                    
062000         THRU 2200-99-EXIT.                                               
062100     IF WS-RC-SUCCESS                                                     
062200         ADD 1 TO WS-TRAN-OK-COUNT                                        
062300     ELSE                                                                 
062400         ADD 1 TO WS-TRAN-ERR-COUNT                                       
062500     END-IF.                                                              
062600     PERFORM 7100-WRITE-STATUS-LINE                                       
062700         THRU 7100-99-EXIT.                                               
062800     READ TRANSIN                                                         
062900         AT END                                                           
063000             MOVE 'Y' TO WS-EOF-TRANSIN                                   
063100     END-READ.                                                            
063200     PERFORM 8100-TEST-FS-TRANSIN                                         
063300         THRU 8100-99-EXIT.                                               
063400 2000-99-EXIT.                                                            
063500     EXIT.                                                                
063600                                                                          
063700*----------------------------------------------------------------*        
063800*    2200-DISPATCH-TRANSACTION - ONE EVALUATE PER TR-TYPE, IN    *        
063900*    THE ORDER THE CODES WERE ADDED TO THE SHOP (SEE POOLTRN1).  *        
064000*----------------------------------------------------------------*        
064100 2200-DISPATCH-TRANSACTION SECTION.                                       
064200     EVALUATE TRUE                                                        
064300         WHEN TRN-CLIENT-ADD                                              
064400             PERFORM 4300-CLIENT-ADD                                      
064500                 THRU 4300-99-EXIT                                        
064600         WHEN TRN-CLIENT-UPDATE                                           
064700             PERFORM 4400-CLIENT-UPDATE                                   
064800                 THRU 4400-99-EXIT                                        
064900         WHEN TRN-CLIENT-LIST                                             
065000             PERFORM 4200-CLIENT-LIST                                     
065100                 THRU 4200-99-EXIT                                        
065200         WHEN TRN-CLIENT-GET                                              
065300             PERFORM 4100-CLIENT-GET                                      
065400                 THRU 4100-99-EXIT                                        
065500         WHEN TRN-RESERVE-SINGLE                                          
065600             PERFORM 6300-RESERVE-SINGLE-HOUR                             
065700                 THRU 6300-99-EXIT                                        
065800         WHEN TRN-RESERVE-MULTI                                           
065900             PERFORM 6400-RESERVE-MULTI-HOUR                              
066000                 THRU 6400-99-EXIT                                        
066100         WHEN TRN-CANCEL                                                  
066200             PERFORM 6500-CANCEL-RESERVATION                              
066300                 THRU 6500-99-EXIT                                        
066400         WHEN TRN-SLOTS-RESERVED                                          
066500             PERFORM 6100-SLOTS-RESERVED-QUERY                            
066600                 THRU 6100-99-EXIT                                        
066700         WHEN TRN-SLOTS-AVAILABLE                                         
066800             PERFORM 6200-SLOTS-AVAILABLE-QUERY                           
066900                 THRU 6200-99-EXIT                                        
067000         WHEN TRN-QUERY-BY-NAME                                           
067100             PERFORM 6600-QUERY-BY-CLIENT-NAME                            
067200                 THRU 6600-99-EXIT                                        
067300         WHEN TRN-QUERY-BY-DATE                                           
067400             PERFORM 6700-QUERY-BY-DATE                                   
067500                 THRU 6700-99-EXIT                                        
067600         WHEN OTHER                                                       
067700             MOVE '0400' TO WS-RETURN-CODE                                
067800             MOVE 'UNKNOWN TRANSACTION TYPE' TO WS-RETURN-MESSAGE         
067900     END-EVALUATE.                                                        
068000 2200-99-EXIT.                                                            
068100     EXIT.                                                                
068200                                                                          
068300*----------------------------------------------------------------*        
068400*    3000-FINALIZE - REWRITE THE TWO MASTERS, PRINT THE          *        
068500*    TRAILER, CLOSE EVERYTHING DOWN.  DRK 19870302.              *        
068600*----------------------------------------------------------------*        
068700 3000-FINALIZE SECTION.                                                   
068800     PERFORM 3100-REWRITE-CLIENTS                                         
068900         THRU 3100-99-EXIT.                                               
069000     PERFORM 3200-REWRITE-ORDERS                                          
069100         THRU 3200-99-EXIT.                                               
069200     PERFORM 7400-WRITE-CONTROL-TOTALS                                    
069300         THRU 7400-99-EXIT.                                               
069400     CLOSE TRANSIN CLIENTIN ORDERSIN WORKHRIN HOLIDYIN                    
069500           CLIENTOT ORDERSOT RESULTPT.                                    
069600 3000-99-EXIT.                                                            
069700     EXIT.                                                                
069800                                                                          
069900*----------------------------------------------------------------*        
070000*    3100-REWRITE-CLIENTS - MASTER GOES BACK OUT IN THE SAME     *        
070100*    ASCENDING-ID ORDER IT CAME IN.  THERE IS NO CLIENT DELETE   *        
070200*    TRANSACTION - EVERY ROW LOADED AT 1300 GOES BACK OUT.       *        
070300*----------------------------------------------------------------*        
070400 3100-REWRITE-CLIENTS SECTION.                                            
070500     PERFORM 3110-REWRITE-ONE-CLIENT                                      
070600         THRU 3110-99-EXIT                                                
070700         VARYING WS-SUB-1 FROM 1 BY 1                                     
070800         UNTIL WS-SUB-1 > WS-CLIENT-COUNT.                                
070900 3100-99-EXIT.                                                            
071000     EXIT.                                                                
071100                                                                          
071200*----------------------------------------------------------------*        
071300*    3110-REWRITE-ONE-CLIENT - BODY OF THE 3100 REWRITE LOOP.    *        
071400*----------------------------------------------------------------*        
071500 3110-REWRITE-ONE-CLIENT SECTION.                                         
071600     SET WS-CLI-IDX TO WS-SUB-1.                                          
071700     MOVE WS-CLT-ID (WS-CLI-IDX)      TO CLI-ID.                          
071800     MOVE WS-CLT-NAME (WS-CLI-IDX)    TO CLI-NAME.                        
071900     MOVE WS-CLT-PHONE (WS-CLI-IDX)   TO CLI-PHONE.                       
072000     MOVE WS-CLT-EMAIL (WS-CLI-IDX)   TO CLI-EMAIL.                       
072100     WRITE FD-CLIENTOT FROM WS-CLIENT-RECORD.                             
072200     PERFORM 8600-TEST-FS-CLIENTOT                                        
072300         THRU 8600-99-EXIT.                                               
072400 3110-99-EXIT.                                                            
072500     EXIT.                                                                
072600                                                                          
072700*----------------------------------------------------------------*        
072800*    3200-REWRITE-ORDERS - SAME PATTERN AS 3100 ABOVE.           *        
072900*----------------------------------------------------------------*        
073000 3200-REWRITE-ORDERS SECTION.                                             
073100     PERFORM 3210-REWRITE-ONE-ORDER                                       
073200         THRU 3210-99-EXIT                                                
073300         VARYING WS-SUB-1 FROM 1 BY 1                                     
073400         UNTIL WS-SUB-1 > WS-ORDER-COUNT.                                 
073500 3200-99-EXIT.                                                            
073600     EXIT.                                                                
073700                                                                          
073800*----------------------------------------------------------------*        
073900*    3210-REWRITE-ONE-ORDER - BODY OF THE 3200 REWRITE LOOP.     *        
074000*----------------------------------------------------------------*        
074100 3210-REWRITE-ONE-ORDER SECTION.                                          
074200     SET WS-ORD-IDX TO WS-SUB-1.                                          
074300     MOVE WS-ORT-ID (WS-ORD-IDX)         TO ORD-ID.                       
074400     MOVE WS-ORT-CLIENT-ID (WS-ORD-IDX)  TO ORD-CLIENT-ID.                
074500     MOVE WS-ORT-DATE (WS-ORD-IDX)       TO ORD-DATE-PART.                
074600     MOVE WS-ORT-HOUR (WS-ORD-IDX)       TO ORD-HOUR-PART.                
074700     MOVE WS-ORT-STATUS (WS-ORD-IDX)     TO ORD-STATUS.                   
074800     WRITE FD-ORDERSOT FROM WS-ORDER-RECORD.                              
074900     PERFORM 8700-TEST-FS-ORDERSOT                                        
075000         THRU 8700-99-EXIT.                                               
075100 3210-99-EXIT.                                                            
075200     EXIT.                                                                
075300*----------------------------------------------------------------*        
075400*    4100-CLIENT-GET (TR-TYPE 'CG') - LOOK UP ONE CLIENT.  THE   *        
075500*    PHONE GOES BACK OUT IN DISPLAY FORM, NOT THE STORED         *        
075600*    10-DIGIT FORM - SEE 7930-CONVERT-PHONE-TO-DISPLAY.          *        
075700*----------------------------------------------------------------*        
075800 4100-CLIENT-GET SECTION.                                                 
075900     PERFORM 4010-FIND-CLIENT-BY-ID                                       
076000         THRU 4010-99-EXIT.                                               
076100     IF WS-MATCH-NOT-FOUND                                                
076200         MOVE '0404' TO WS-RETURN-CODE                                    
076300         MOVE 'CLIENT NOT FOUND' TO WS-RETURN-MESSAGE                     
076400     ELSE                                                                 
076500         MOVE '0000' TO WS-RETURN-CODE                                    
076600         PERFORM 7930-CONVERT-PHONE-TO-DISPLAY                            
076700             THRU 7930-99-EXIT                                            
076800         MOVE SPACES TO WS-RETURN-MESSAGE                                 
076900         STRING 'CLIENT ' WS-CLT-NAME (WS-CLI-IDX)                        
077000             ' ' WS-PHONE-DISPLAY                                         
077100             ' ' WS-CLT-EMAIL (WS-CLI-IDX)                                
077200             DELIMITED BY SIZE INTO WS-RETURN-MESSAGE                     
077300         PERFORM 7200-WRITE-DETAIL-LINE                                   
077400             THRU 7200-99-EXIT                                            
077500     END-IF.                                                              
077600 4100-99-EXIT.                                                            
077700     EXIT.                                                                
077800                                                                          
077900*----------------------------------------------------------------*        
078000*    4010-FIND-CLIENT-BY-ID - COMMON LOOKUP, SEQUENTIAL SEARCH   *        
078100*    OF THE IN-MEMORY TABLE ON TRN-CLIENT-ID.  SETS WS-CLI-IDX   *        
078200*    AND WS-MATCH-FOUND-SW.                                      *        
078300*----------------------------------------------------------------*        
078400 4010-FIND-CLIENT-BY-ID SECTION.                                          
078500     MOVE 'N' TO WS-MATCH-FOUND-SW.                                       
078600     PERFORM 4015-CHECK-ONE-CLIENT                                        
078700         THRU 4015-99-EXIT                                                
078800         VARYING WS-SUB-1 FROM 1 BY 1                                     
078900         UNTIL WS-SUB-1 > WS-CLIENT-COUNT                                 
079000            OR WS-MATCH-FOUND.                                            
079100 4010-99-EXIT.                                                            
079200     EXIT.                                                                
079300                                                                          
079400*----------------------------------------------------------------*        
079500*    4015-CHECK-ONE-CLIENT - BODY OF THE 4010 SEARCH LOOP.       *        
079600*----------------------------------------------------------------*        
079700 4015-CHECK-ONE-CLIENT SECTION.                                           
079800     IF WS-CLT-ID (WS-SUB-1) = TRN-CLIENT-ID                              
079900         SET WS-CLI-IDX TO WS-SUB-1                                       
080000         MOVE 'Y' TO WS-MATCH-FOUND-SW                                    
080100     END-IF.                                                              
080200 4015-99-EXIT.                                                            
080300     EXIT.                                                                
080400                                                                          
080500*----------------------------------------------------------------*        
080600*    4200-CLIENT-LIST (TR-TYPE 'CL') - ONE DETAIL LINE PER       *        
080700*    ACTIVE CLIENT, ID ORDER.  EMPTY TABLE IS NOT FOUND.         *        
080800*----------------------------------------------------------------*        
080900 4200-CLIENT-LIST SECTION.                                                
081000     MOVE ZERO TO WS-SUB-2.                                               
081100     PERFORM 4210-LIST-ONE-CLIENT                                         
081200         THRU 4210-99-EXIT                                                
081300         VARYING WS-SUB-1 FROM 1 BY 1                                     
081400         UNTIL WS-SUB-1 > WS-CLIENT-COUNT.                                
081500     IF WS-SUB-2 = ZERO                                                   
081600         MOVE '0404' TO WS-RETURN-CODE                                    
081700         MOVE 'NO CLIENTS ON FILE' TO WS-RETURN-MESSAGE                   
081800     ELSE                                                                 
081900         MOVE '0000' TO WS-RETURN-CODE                                    
082000         MOVE SPACES TO WS-RETURN-MESSAGE                                 
082100     END-IF.                                                              
082200 4200-99-EXIT.                                                            
082300     EXIT.                                                                
082400                                                                          
082500*----------------------------------------------------------------*        
082600*    4210-LIST-ONE-CLIENT - BODY OF THE 4200 LIST LOOP.          *        
082700*----------------------------------------------------------------*        
082800 4210-LIST-ONE-CLIENT SECTION.                                            
082900     ADD 1 TO WS-SUB-2.                                                   
083000     MOVE SPACES TO WS-RETURN-MESSAGE.                                    
083100     STRING WS-CLT-ID (WS-SUB-1) ' ' WS-CLT-NAME (WS-SUB-1)               
083200         DELIMITED BY SIZE INTO WS-RETURN-MESSAGE.                        
083300     PERFORM 7200-WRITE-DETAIL-LINE                                       
083400         THRU 7200-99-EXIT.                                               
083500 4210-99-EXIT.                                                            
083600     EXIT.                                                                
083700                                                                          
083800*----------------------------------------------------------------*        
083900*    4300-CLIENT-ADD (TR-TYPE 'CA').  DRK 19870302, REVALIDATED  *        
084000*    UNDER CR0098 WHEN PHONE/EMAIL UNIQUENESS WAS ADDED.         *        
084100*----------------------------------------------------------------*        
084200 4300-CLIENT-ADD SECTION.                                                 
084300     MOVE 'N' TO WS-SKIP-SELF-ROW-SW.                                     
084400     MOVE '0000' TO WS-RETURN-CODE.                                       
084500     IF TRN-NAME = SPACES                                                 
084600        OR TRN-NAME (2:1) = SPACE                                         
084700         MOVE '0400' TO WS-RETURN-CODE                                    
084800  MOVE 'CLIENT NAME MUST BE 2-100 CHARACTERS' TO WS-RETURN-MESSAGE        
084900     END-IF.                                                              
085000     IF WS-RC-SUCCESS                                                     
085100         IF TRN-EMAIL = SPACES                                            
085200             MOVE '0400' TO WS-RETURN-CODE                                
085300        MOVE 'CLIENT EMAIL MUST NOT BE BLANK' TO WS-RETURN-MESSAGE        
085400         ELSE                                                             
085500             MOVE ZERO TO WS-SUB-2                                        
085600             INSPECT TRN-EMAIL TALLYING WS-SUB-2 FOR ALL '@'              
085700             IF WS-SUB-2 = ZERO                                           
085800                 MOVE '0400' TO WS-RETURN-CODE                            
085900           MOVE 'CLIENT EMAIL MUST CONTAIN @' TO WS-RETURN-MESSAGE        
086000             ELSE                                                         
086100                 MOVE SPACES TO WS-EMAIL-LOCAL-PART                       
086200                 MOVE SPACES TO WS-EMAIL-DOMAIN-PART                      
086300                 UNSTRING TRN-EMAIL DELIMITED BY '@'                      
086400                     INTO WS-EMAIL-LOCAL-PART WS-EMAIL-DOMAIN-PART        
086500                 IF WS-EMAIL-LOCAL-PART = SPACES                          
086600                    OR WS-EMAIL-DOMAIN-PART = SPACES                      
086700                     MOVE '0400' TO WS-RETURN-CODE                        
086800       MOVE 'CLIENT EMAIL MUST HAVE TEXT BEFORE AND AFTER @'              
086900                         TO WS-RETURN-MESSAGE                             
087000                 END-IF                                                   
087100             END-IF                                                       
087200         END-IF                                                           
087300     END-IF.                                                              
087400     IF WS-RC-SUCCESS                                                     
087500         PERFORM 4310-VALIDATE-PHONE-FORMAT                               
087600             THRU 4310-99-EXIT                                            
087700     END-IF.                                                              
087800     IF WS-RC-SUCCESS                                                     
087900         PERFORM 4320-CHECK-PHONE-UNIQUE                                  
088000             THRU 4320-99-EXIT                                            
088100     END-IF.                                                              
088200     IF WS-RC-SUCCESS                                                     
088300         PERFORM 4330-CHECK-EMAIL-UNIQUE                                  
088400             THRU 4330-99-EXIT                                            
088500     END-IF.                                                              
088600     IF WS-RC-SUCCESS                                                     
088700         ADD 1 TO WS-NEXT-CLIENT-ID                                       
088800         ADD 1 TO WS-CLIENT-COUNT                                         
088900         SET WS-CLI-IDX TO WS-CLIENT-COUNT                                
089000         MOVE WS-NEXT-CLIENT-ID     TO WS-CLT-ID (WS-CLI-IDX)             
089100         MOVE TRN-NAME              TO WS-CLT-NAME (WS-CLI-IDX)           
089200         MOVE WS-PHONE-STORED   TO WS-CLT-PHONE (WS-CLI-IDX)              
089300         MOVE TRN-EMAIL             TO WS-CLT-EMAIL (WS-CLI-IDX)          
089400         MOVE '0000'                TO WS-RETURN-CODE                     
089500         MOVE SPACES                TO WS-RETURN-MESSAGE                  
089600         STRING 'CLIENT ADDED, ID ' WS-NEXT-CLIENT-ID                     
089700             DELIMITED BY SIZE INTO WS-RETURN-MESSAGE                     
089800     END-IF.                                                              
089900 4300-99-EXIT.                                                            
090000     EXIT.                                                                
090100                                                                          
090200*----------------------------------------------------------------*        
090300*    4310-VALIDATE-PHONE-FORMAT - ACCEPTS '+7' + 10 DIGITS OR    *        
090400*    '8' + 10 DIGITS, LEAVES THE STORED 10-DIGIT FORM IN         *        
090500*    WS-PHONE-STORED - SEE 7920-CONVERT-PHONE-TO-STORED.     *            
090600*----------------------------------------------------------------*        
090700 4310-VALIDATE-PHONE-FORMAT SECTION.                                      
090800     PERFORM 7920-CONVERT-PHONE-TO-STORED                                 
090900         THRU 7920-99-EXIT.                                               
091000     IF NOT WS-RC-SUCCESS                                                 
091100         MOVE '0400' TO WS-RETURN-CODE                                    
091200         MOVE 'PHONE MUST BE +7NNNNNNNNNN OR 8NNNNNNNNNN' TO              
091300             WS-RETURN-MESSAGE                                            
091400     END-IF.                                                              
091500 4310-99-EXIT.                                                            
091600     EXIT.                                                                
091700                                                                          
091800*----------------------------------------------------------------*        
091900*    4320-CHECK-PHONE-UNIQUE - NO OTHER CLIENT MAY HOLD THE      *        
092000*    SAME STORED PHONE.  ON A 4400 UPDATE CALL WS-SKIP-SELF-     *        
092100*    ROW-SW IS 'Y' SO THE CLIENT'S OWN ROW ISN'T COUNTED AGAINST *        
092200*    ITSELF.  CR0098 19890927 / CR0350 20170114.                 *        
092300*----------------------------------------------------------------*        
092400 4320-CHECK-PHONE-UNIQUE SECTION.                                         
092500     MOVE 'N' TO WS-MATCH-FOUND-SW.                                       
092600     PERFORM 4325-CHECK-ONE-PHONE                                         
092700         THRU 4325-99-EXIT                                                
092800         VARYING WS-SUB-1 FROM 1 BY 1                                     
092900         UNTIL WS-SUB-1 > WS-CLIENT-COUNT                                 
093000            OR WS-MATCH-FOUND.                                            
093100     IF WS-MATCH-FOUND                                                    
093200         MOVE '0409' TO WS-RETURN-CODE                                    
093300         MOVE 'PHONE ALREADY REGISTERED TO ANOTHER CLIENT' TO             
093400             WS-RETURN-MESSAGE                                            
093500     END-IF.                                                              
093600 4320-99-EXIT.                                                            
093700     EXIT.                                                                
093800                                                                          
093900*----------------------------------------------------------------*        
094000*    4325-CHECK-ONE-PHONE - BODY OF THE 4320 SEARCH LOOP.        *        
094100*----------------------------------------------------------------*        
094200 4325-CHECK-ONE-PHONE SECTION.                                            
094300     IF WS-SKIP-SELF-ROW AND WS-SUB-1 = WS-CLI-IDX                        
094400         GO TO 4325-99-EXIT.                                              
094500     IF WS-CLT-PHONE (WS-SUB-1) = WS-PHONE-STORED                         
094600         MOVE 'Y' TO WS-MATCH-FOUND-SW                                    
094700     END-IF.                                                              
094800 4325-99-EXIT.                                                            
094900     EXIT.                                                                
095000                                                                          
095100*----------------------------------------------------------------*        
095200*    4330-CHECK-EMAIL-UNIQUE - SAME IDEA, ON THE E-MAIL FIELD -  *        
095300*    ALSO HONORS WS-SKIP-SELF-ROW-SW ON A 4400 UPDATE.  CR0350.  *        
095400*----------------------------------------------------------------*        
095500 4330-CHECK-EMAIL-UNIQUE SECTION.                                         
095600     MOVE 'N' TO WS-MATCH-FOUND-SW.                                       
095700     PERFORM 4335-CHECK-ONE-EMAIL                                         
095800         THRU 4335-99-EXIT                                                
095900         VARYING WS-SUB-1 FROM 1 BY 1                                     
096000         UNTIL WS-SUB-1 > WS-CLIENT-COUNT                                 
096100            OR WS-MATCH-FOUND.                                            
096200     IF WS-MATCH-FOUND                                                    
096300         MOVE '0409' TO WS-RETURN-CODE                                    
096400         MOVE 'EMAIL ALREADY REGISTERED TO ANOTHER CLIENT' TO             
096500             WS-RETURN-MESSAGE                                            
096600     END-IF.                                                              
096700 4330-99-EXIT.                                                            
096800     EXIT.                                                                
096900                                                                          
097000*----------------------------------------------------------------*        
097100*    4335-CHECK-ONE-EMAIL - BODY OF THE 4330 SEARCH LOOP.        *        
097200*----------------------------------------------------------------*        
097300 4335-CHECK-ONE-EMAIL SECTION.                                            
097400     IF WS-SKIP-SELF-ROW AND WS-SUB-1 = WS-CLI-IDX                        
097500         GO TO 4335-99-EXIT.                                              
097600     IF WS-CLT-EMAIL (WS-SUB-1) = TRN-EMAIL                               
097700         MOVE 'Y' TO WS-MATCH-FOUND-SW                                    
097800     END-IF.                                                              
097900 4335-99-EXIT.                                                            
098000     EXIT.                                                                
098100                                                                          
098200*----------------------------------------------------------------*        
098300*    4400-CLIENT-UPDATE (TR-TYPE 'CU') - BLANK FIELD MEANS       *        
098400*    "LEAVE UNCHANGED".  ONLY A CHANGED PHONE/EMAIL IS           *        
098500*    REVALIDATED FOR UNIQUENESS.                                 *        
098600*----------------------------------------------------------------*        
098700 4400-CLIENT-UPDATE SECTION.                                              
098800     MOVE 'Y' TO WS-SKIP-SELF-ROW-SW.                                     
098900     PERFORM 4010-FIND-CLIENT-BY-ID                                       
099000         THRU 4010-99-EXIT.                                               
099100     IF WS-MATCH-NOT-FOUND                                                
099200         MOVE '0404' TO WS-RETURN-CODE                                    
099300         MOVE 'CLIENT NOT FOUND' TO WS-RETURN-MESSAGE                     
099400     ELSE                                                                 
099500         MOVE '0000' TO WS-RETURN-CODE                                    
099600         IF TRN-NAME NOT = SPACES                                         
099700             MOVE TRN-NAME TO WS-CLT-NAME (WS-CLI-IDX)                    
099800         END-IF                                                           
099900         IF WS-RC-SUCCESS AND TRN-PHONE NOT = SPACES                      
100000             PERFORM 4310-VALIDATE-PHONE-FORMAT                           
100100                 THRU 4310-99-EXIT                                        
100200             IF WS-RC-SUCCESS                                             
100300                 PERFORM 4320-CHECK-PHONE-UNIQUE                          
100400                     THRU 4320-99-EXIT                                    
100500             END-IF                                                       
100600             IF WS-RC-SUCCESS                                             
100700                 MOVE WS-PHONE-STORED TO WS-CLT-PHONE (WS-CLI-IDX)        
100800             END-IF                                                       
100900         END-IF                                                           
101000         IF WS-RC-SUCCESS AND TRN-EMAIL NOT = SPACES                      
101100             PERFORM 4330-CHECK-EMAIL-UNIQUE                              
101200                 THRU 4330-99-EXIT                                        
101300             IF WS-RC-SUCCESS                                             
101400                 MOVE TRN-EMAIL TO WS-CLT-EMAIL (WS-CLI-IDX)              
101500             END-IF                                                       
101600         END-IF                                                           
101700         IF WS-RC-SUCCESS                                                 
101800             MOVE '0000' TO WS-RETURN-CODE                                
101900             MOVE 'CLIENT UPDATED' TO WS-RETURN-MESSAGE                   
102000         END-IF                                                           
102100     END-IF.                                                              
102200 4400-99-EXIT.                                                            
102300     EXIT.                                                                
102400*----------------------------------------------------------------*        
102500*    5100-RESOLVE-SCHEDULE-ROW - PICKS THE WORKHOUR ROW FOR      *        
102600*    WS-WORK-DATE.  HOLIDAY FLAG DECIDES ROW 1 (NORMAL) OR       *        
102700*    ROW 2 (HOLIDAY) - SEE 1100-LOAD-WORKHOUR.  CR0140 19920511. *        
102800*----------------------------------------------------------------*        
102900 5100-RESOLVE-SCHEDULE-ROW SECTION.                                       
103000     PERFORM 5150-CHECK-HOLIDAY-DATE                                      
103100         THRU 5150-99-EXIT.                                               
103200     IF WS-MATCH-FOUND                                                    
103300         SET WS-WKH-IDX TO 2                                              
103400     ELSE                                                                 
103500         SET WS-WKH-IDX TO 1                                              
103600     END-IF.                                                              
103700 5100-99-EXIT.                                                            
103800     EXIT.                                                                
103900                                                                          
104000*----------------------------------------------------------------*        
104100*    5150-CHECK-HOLIDAY-DATE - SEQUENTIAL SEARCH OF THE HOLIDAY  *        
104200*    TABLE FOR WS-WORK-DATE.  TABLE IS SMALL (SEE POOLHOL1).     *        
104300*----------------------------------------------------------------*        
104400 5150-CHECK-HOLIDAY-DATE SECTION.                                         
104500     MOVE 'N' TO WS-MATCH-FOUND-SW.                                       
104600     PERFORM 5155-CHECK-ONE-HOLIDAY                                       
104700         THRU 5155-99-EXIT                                                
104800         VARYING WS-SUB-1 FROM 1 BY 1                                     
104900         UNTIL WS-SUB-1 > WS-HOLIDAY-COUNT                                
105000            OR WS-MATCH-FOUND.                                            
105100 5150-99-EXIT.                                                            
105200     EXIT.                                                                
105300                                                                          
105400*----------------------------------------------------------------*        
105500*    5155-CHECK-ONE-HOLIDAY - BODY OF THE 5150 SEARCH LOOP.      *        
105600*----------------------------------------------------------------*        
105700 5155-CHECK-ONE-HOLIDAY SECTION.                                          
105800     IF WS-HLT-DATE (WS-SUB-1) = WS-WORK-DATE                             
105900         MOVE 'Y' TO WS-MATCH-FOUND-SW                                    
106000     END-IF.                                                              
106100 5155-99-EXIT.                                                            
106200     EXIT.                                                                
106300                                                                          
106400*----------------------------------------------------------------*        
106500*    5200-GENERATE-SLOTS - COMPUTES THE FIRST BOOKABLE HOUR      *        
106600*    (WS-SLOT-START) FOR WS-WORK-DATE INTO WS-WHT-END-HOUR OF    *        
106700*    THE RESOLVED ROW.  WHEN THE DATE IS TODAY, SLOTS START AT   *        
106800*    CURRENT HOUR + 1 RATHER THAN THE ROW'S OPENING HOUR.        *        
106900*----------------------------------------------------------------*        
107000 5200-GENERATE-SLOTS SECTION.                                             
107100     PERFORM 5100-RESOLVE-SCHEDULE-ROW                                    
107200         THRU 5100-99-EXIT.                                               
107300     IF WS-WORK-DATE = WS-CURRENT-DATE                                    
107400         COMPUTE WS-SLOT-START = WS-CURRENT-HOUR + 1                      
107500     ELSE                                                                 
107600         MOVE WS-WHT-START-HOUR (WS-WKH-IDX) TO WS-SLOT-START             
107700     END-IF.                                                              
107800     MOVE WS-WHT-END-HOUR (WS-WKH-IDX) TO WS-SLOT-END.                    
107900     IF WS-SLOT-START < WS-WHT-START-HOUR (WS-WKH-IDX)                    
108000         MOVE WS-WHT-START-HOUR (WS-WKH-IDX) TO WS-SLOT-START             
108100     END-IF.                                                              
108200     IF WS-SLOT-START NOT LESS THAN WS-SLOT-END                           
108300         MOVE 'N' TO WS-SLOTS-EXIST-SW                                    
108400     ELSE                                                                 
108500         MOVE 'Y' TO WS-SLOTS-EXIST-SW                                    
108600     END-IF.                                                              
108700 5200-99-EXIT.                                                            
108800     EXIT.                                                                
108900                                                                          
109000*----------------------------------------------------------------*        
109100*    5300-HOUR-WITHIN-WORKING-HOURS - TRUE WHEN WS-CHECK-HOUR    *        
109200*    IS ONE OF THE SLOTS GENERATED FOR WS-WORK-DATE.             *        
109300*----------------------------------------------------------------*        
109400 5300-HOUR-WITHIN-WORKING-HOURS SECTION.                                  
109500     PERFORM 5200-GENERATE-SLOTS                                          
109600         THRU 5200-99-EXIT.                                               
109700     IF WS-SLOTS-EXIST                                                    
109800        AND WS-CHECK-HOUR NOT LESS THAN WS-SLOT-START                     
109900        AND WS-CHECK-HOUR LESS THAN WS-SLOT-END                           
110000         MOVE 'Y' TO WS-HOUR-IN-RANGE-SW                                  
110100     ELSE                                                                 
110200         MOVE 'N' TO WS-HOUR-IN-RANGE-SW                                  
110300     END-IF.                                                              
110400 5300-99-EXIT.                                                            
110500     EXIT.                                                                
110600                                                                          
110700*----------------------------------------------------------------*        
110800*    5400-RANGE-WITHIN-WORKING-HOURS - TRUE WHEN WS-CHECK-HOUR   *        
110900*    (RANGE START) AND WS-RANGE-END-HOUR MINUS 1 ARE BOTH SLOTS. *        
111000*    USED BY THE MULTI-HOUR RESERVE (RM).                        *        
111100*----------------------------------------------------------------*        
111200 5400-RANGE-WITHIN-WORKING-HOURS SECTION.                                 
111300     PERFORM 5300-HOUR-WITHIN-WORKING-HOURS                               
111400         THRU 5300-99-EXIT.                                               
111500     IF WS-HOUR-IN-RANGE                                                  
111600         MOVE WS-CHECK-HOUR      TO WS-SUB-2                              
111700         COMPUTE WS-CHECK-HOUR = WS-RANGE-END-HOUR - 1                    
111800         PERFORM 5300-HOUR-WITHIN-WORKING-HOURS                           
111900             THRU 5300-99-EXIT                                            
112000         MOVE WS-SUB-2           TO WS-CHECK-HOUR                         
112100     END-IF.                                                              
112200 5400-99-EXIT.                                                            
112300     EXIT.                                                                
112400*----------------------------------------------------------------*        
112500*    6050-VALIDATE-QUERY-DATE - SHARED BY SR/SA - THE DATE MUST  *        
112600*    NOT BE IN THE PAST NOR MORE THAN 2 MONTHS AHEAD.  CR0322    *        
112700*    19920511/20130912 FOR THE MONTH-ROLLOVER FIX.               *        
112800*----------------------------------------------------------------*        
112900 6050-VALIDATE-QUERY-DATE SECTION.                                        
113000     MOVE '0000' TO WS-RETURN-CODE.                                       
113100     IF TRN-DATE < WS-CURRENT-DATE                                        
113200         MOVE '0400' TO WS-RETURN-CODE                                    
113300         MOVE 'REQUESTED DATE IS IN THE PAST' TO WS-RETURN-MESSAGE        
113400     ELSE                                                                 
113500         PERFORM 7950-ADD-TWO-MONTHS                                      
113600             THRU 7950-99-EXIT                                            
113700         IF TRN-DATE > WS-LIMIT-DATE                                      
113800             MOVE '0400' TO WS-RETURN-CODE                                
113900             MOVE 'REQUESTED DATE IS MORE THAN 2 MONTHS AHEAD' TO         
114000                 WS-RETURN-MESSAGE                                        
114100         END-IF                                                           
114200     END-IF.                                                              
114300 6050-99-EXIT.                                                            
114400     EXIT.                                                                
114500                                                                          
114600*----------------------------------------------------------------*        
114700*    6100-SLOTS-RESERVED-QUERY (TR-TYPE 'SR') - ONE DETAIL LINE  *        
114800*    PER HOUR THAT HAS AT LEAST ONE RESERVED ORDER ON TRN-DATE.  *        
114900*----------------------------------------------------------------*        
115000 6100-SLOTS-RESERVED-QUERY SECTION.                                       
115100     PERFORM 6050-VALIDATE-QUERY-DATE                                     
115200         THRU 6050-99-EXIT.                                               
115300     IF WS-RC-SUCCESS                                                     
115400         MOVE ZERO TO WS-SUB-2                                            
115500         PERFORM 6110-CHECK-ONE-HOUR-RESERVED                             
115600             THRU 6110-99-EXIT                                            
115700             VARYING WS-HOUR-SUB FROM 0 BY 1                              
115800             UNTIL WS-HOUR-SUB > 23                                       
115900         IF WS-SUB-2 = ZERO                                               
116000             MOVE '0404' TO WS-RETURN-CODE                                
116100         MOVE 'NO RESERVATIONS FOR THAT DATE' TO WS-RETURN-MESSAGE        
116200         ELSE                                                             
116300             MOVE SPACES TO WS-RETURN-MESSAGE                             
116400         END-IF                                                           
116500     END-IF.                                                              
116600 6100-99-EXIT.                                                            
116700     EXIT.                                                                
116800                                                                          
116900*----------------------------------------------------------------*        
117000*    6110-CHECK-ONE-HOUR-RESERVED - BODY OF THE 6100 HOUR LOOP.  *        
117100*----------------------------------------------------------------*        
117200 6110-CHECK-ONE-HOUR-RESERVED SECTION.                                    
117300     PERFORM 6150-COUNT-RESERVED-AT-HOUR                                  
117400         THRU 6150-99-EXIT.                                               
117500     IF WS-HOURLY-BOOKED-CT > ZERO                                        
117600         ADD 1 TO WS-SUB-2                                                
117700         MOVE SPACES TO WS-RETURN-MESSAGE                                 
117800         STRING 'HOUR ' WS-HOUR-SUB ' COUNT ' WS-HOURLY-BOOKED-CT         
117900             DELIMITED BY SIZE INTO WS-RETURN-MESSAGE                     
118000         PERFORM 7200-WRITE-DETAIL-LINE                                   
118100             THRU 7200-99-EXIT                                            
118200     END-IF.                                                              
118300 6110-99-EXIT.                                                            
118400     EXIT.                                                                
118500                                                                          
118600*----------------------------------------------------------------*        
118700*    6150-COUNT-RESERVED-AT-HOUR - COUNTS RESERVED ORDERS ON     *        
118800*    TRN-DATE AT WS-HOUR-SUB INTO WS-HOURLY-BOOKED-CT.           *        
118900*----------------------------------------------------------------*        
119000 6150-COUNT-RESERVED-AT-HOUR SECTION.                                     
119100     MOVE ZERO TO WS-HOURLY-BOOKED-CT.                                    
119200     PERFORM 6155-CHECK-ONE-ORDER-AT-HOUR                                 
119300         THRU 6155-99-EXIT                                                
119400         VARYING WS-SUB-1 FROM 1 BY 1                                     
119500         UNTIL WS-SUB-1 > WS-ORDER-COUNT.                                 
119600 6150-99-EXIT.                                                            
119700     EXIT.                                                                
119800                                                                          
119900*----------------------------------------------------------------*        
120000*    6155-CHECK-ONE-ORDER-AT-HOUR - BODY OF THE 6150 COUNT LOOP. *        
120100*----------------------------------------------------------------*        
120200 6155-CHECK-ONE-ORDER-AT-HOUR SECTION.                                    
120300     IF WS-ORT-RESERVED (WS-SUB-1)                                        
120400        AND WS-ORT-DATE (WS-SUB-1) = TRN-DATE                             
120500        AND WS-ORT-HOUR (WS-SUB-1) = WS-HOUR-SUB                          
120600         ADD 1 TO WS-HOURLY-BOOKED-CT                                     
120700     END-IF.                                                              
120800 6155-99-EXIT.                                                            
120900     EXIT.                                                                
121000                                                                          
121100*----------------------------------------------------------------*        
121200*    6200-SLOTS-AVAILABLE-QUERY (TR-TYPE 'SA') - ONE DETAIL      *        
121300*    LINE PER GENERATED SLOT WITH ITS REMAINING CAPACITY.        *        
121400*----------------------------------------------------------------*        
121500 6200-SLOTS-AVAILABLE-QUERY SECTION.                                      
121600     PERFORM 6050-VALIDATE-QUERY-DATE                                     
121700         THRU 6050-99-EXIT.                                               
121800     IF WS-RC-SUCCESS                                                     
121900         MOVE TRN-DATE TO WS-WORK-DATE                                    
122000         PERFORM 5200-GENERATE-SLOTS                                      
122100             THRU 5200-99-EXIT                                            
122200         IF NOT WS-SLOTS-EXIST                                            
122300             MOVE '0404' TO WS-RETURN-CODE                                
122400      MOVE 'NO SLOTS AVAILABLE FOR THAT DATE' TO WS-RETURN-MESSAGE        
122500         ELSE                                                             
122600             PERFORM 6210-CHECK-ONE-SLOT-HOUR                             
122700                 THRU 6210-99-EXIT                                        
122800                 VARYING WS-HOUR-SUB FROM WS-SLOT-START BY 1              
122900                 UNTIL WS-HOUR-SUB NOT LESS THAN WS-SLOT-END              
123000             MOVE SPACES TO WS-RETURN-MESSAGE                             
123100         END-IF                                                           
123200     END-IF.                                                              
123300 6200-99-EXIT.                                                            
123400     EXIT.                                                                
123500                                                                          
123600*----------------------------------------------------------------*        
123700*    6210-CHECK-ONE-SLOT-HOUR - BODY OF THE 6200 SLOT LOOP.      *        
123800*----------------------------------------------------------------*        
123900 6210-CHECK-ONE-SLOT-HOUR SECTION.                                        
124000     PERFORM 6150-COUNT-RESERVED-AT-HOUR                                  
124100         THRU 6150-99-EXIT.                                               
124200     COMPUTE WS-HOURLY-BOOKED-CT =                                        
124300         WS-WHT-LIMIT-PER-HOUR (WS-WKH-IDX) - WS-HOURLY-BOOKED-CT.        
124400     MOVE SPACES TO WS-RETURN-MESSAGE.                                    
124500     STRING 'HOUR ' WS-HOUR-SUB ' REMAINING ' WS-HOURLY-BOOKED-CT         
124600         DELIMITED BY SIZE INTO WS-RETURN-MESSAGE.                        
124700     PERFORM 7200-WRITE-DETAIL-LINE                                       
124800         THRU 7200-99-EXIT.                                               
124900 6210-99-EXIT.                                                            
125000     EXIT.                                                                
125100                                                                          
125200*----------------------------------------------------------------*        
125300*    6300-RESERVE-SINGLE-HOUR (TR-TYPE 'RS') - SEVEN ORDERED     *        
125400*    VALIDATIONS, FIRST FAILURE STOPS THE TRANSACTION.  CR0098   *        
125500*    19890927, REVISED CR0209 20010405 WHEN RM WAS ADDED.        *        
125600*----------------------------------------------------------------*        
125700 6300-RESERVE-SINGLE-HOUR SECTION.                                        
125800     PERFORM 4010-FIND-CLIENT-BY-ID                                       
125900         THRU 4010-99-EXIT.                                               
126000     IF WS-MATCH-NOT-FOUND                                                
126100         MOVE '0404' TO WS-RETURN-CODE                                    
126200         MOVE 'CLIENT NOT FOUND' TO WS-RETURN-MESSAGE                     
126300     ELSE                                                                 
126400         MOVE '0000' TO WS-RETURN-CODE                                    
126500         IF TRN-DATETIME < WS-CURRENT-DATETIME                            
126600             MOVE '0400' TO WS-RETURN-CODE                                
126700             MOVE 'REQUESTED DATE-TIME IS IN THE PAST' TO                 
126800                 WS-RETURN-MESSAGE                                        
126900         END-IF                                                           
127000     END-IF.                                                              
127100     IF WS-RC-SUCCESS                                                     
127200         PERFORM 7800-DATE-PART-OF-DATETIME                               
127300             THRU 7800-99-EXIT                                            
127400         PERFORM 7950-ADD-TWO-MONTHS                                      
127500             THRU 7950-99-EXIT                                            
127600         IF WS-WORK-DATE > WS-LIMIT-DATE                                  
127700             MOVE '0400' TO WS-RETURN-CODE                                
127800         MOVE 'REQUESTED DATE-TIME IS MORE THAN 2 MONTHS AHEAD' TO        
127900                 WS-RETURN-MESSAGE                                        
128000         END-IF                                                           
128100     END-IF.                                                              
128200     IF WS-RC-SUCCESS                                                     
128300         MOVE TRN-DATETIME (9:2) TO WS-CHECK-HOUR                         
128400         PERFORM 5300-HOUR-WITHIN-WORKING-HOURS                           
128500             THRU 5300-99-EXIT                                            
128600         IF NOT WS-HOUR-IN-RANGE                                          
128700             MOVE '0400' TO WS-RETURN-CODE                                
128800             MOVE 'REQUESTED HOUR IS OUTSIDE WORKING HOURS' TO            
128900                 WS-RETURN-MESSAGE                                        
129000         END-IF                                                           
129100     END-IF.                                                              
129200     IF WS-RC-SUCCESS                                                     
129300         MOVE 1 TO WS-HOURS-BOOKED-OK                                     
129400         PERFORM 6320-CHECK-DAILY-LIMIT                                   
129500             THRU 6320-99-EXIT                                            
129600     END-IF.                                                              
129700     IF WS-RC-SUCCESS                                                     
129800         PERFORM 6330-CHECK-DUPLICATE-HOUR                                
129900             THRU 6330-99-EXIT                                            
130000     END-IF.                                                              
130100     IF WS-RC-SUCCESS                                                     
130200         PERFORM 6340-CHECK-HOURLY-CAPACITY                               
130300             THRU 6340-99-EXIT                                            
130400     END-IF.                                                              
130500     IF WS-RC-SUCCESS                                                     
130600         ADD 1 TO WS-NEXT-ORDER-ID                                        
130700         ADD 1 TO WS-ORDER-COUNT                                          
130800         SET WS-ORD-IDX TO WS-ORDER-COUNT                                 
130900         MOVE WS-NEXT-ORDER-ID     TO WS-ORT-ID (WS-ORD-IDX)              
131000        MOVE TRN-CLIENT-ID        TO WS-ORT-CLIENT-ID (WS-ORD-IDX)        
131100         MOVE WS-WORK-DATE         TO WS-ORT-DATE (WS-ORD-IDX)            
131200         MOVE WS-CHECK-HOUR        TO WS-ORT-HOUR (WS-ORD-IDX)            
131300         MOVE 'R'                  TO WS-ORT-STATUS (WS-ORD-IDX)          
131400         MOVE '0000'               TO WS-RETURN-CODE                      
131500         MOVE SPACES                TO WS-RETURN-MESSAGE                  
131600         STRING 'RESERVATION CREATED, ORDER ID ' WS-NEXT-ORDER-ID         
131700             DELIMITED BY SIZE INTO WS-RETURN-MESSAGE                     
131800     END-IF.                                                              
131900 6300-99-EXIT.                                                            
132000     EXIT.                                                                
132100                                                                          
132200*----------------------------------------------------------------*        
132300*    6320-CHECK-DAILY-LIMIT - CLIENT'S EXISTING RESERVED ORDERS  *        
132400*    ON WS-WORK-DATE PLUS THE NEW BOOKING(S) MUST NOT EXCEED     *        
132500*    THE ROW'S DAILY LIMIT.  WS-HOURS-BOOKED-OK CARRIES HOW      *        
132600*    MANY NEW HOURS ARE BEING ADDED (1 FOR RS, H FOR RM).        *        
132700*----------------------------------------------------------------*        
132800 6320-CHECK-DAILY-LIMIT SECTION.                                          
132900     MOVE ZERO TO WS-DAILY-BOOKED-CT.                                     
133000     PERFORM 6325-CHECK-ONE-DAILY-ORDER                                   
133100         THRU 6325-99-EXIT                                                
133200         VARYING WS-SUB-1 FROM 1 BY 1                                     
133300         UNTIL WS-SUB-1 > WS-ORDER-COUNT.                                 
133400     ADD WS-HOURS-BOOKED-OK TO WS-DAILY-BOOKED-CT.                        
133500     IF WS-DAILY-BOOKED-CT > WS-WHT-DAILY-LIMIT (WS-WKH-IDX)              
133600         MOVE '0400' TO WS-RETURN-CODE                                    
133700         MOVE 'CLIENT DAILY RESERVATION LIMIT EXCEEDED' TO                
133800             WS-RETURN-MESSAGE                                            
133900     END-IF.                                                              
134000 6320-99-EXIT.                                                            
134100     EXIT.                                                                
134200                                                                          
134300*----------------------------------------------------------------*        
134400*    6325-CHECK-ONE-DAILY-ORDER - BODY OF THE 6320 COUNT LOOP.   *        
134500*----------------------------------------------------------------*        
134600 6325-CHECK-ONE-DAILY-ORDER SECTION.                                      
134700     IF WS-ORT-CLIENT-ID (WS-SUB-1) = TRN-CLIENT-ID                       
134800        AND WS-ORT-RESERVED (WS-SUB-1)                                    
134900        AND WS-ORT-DATE (WS-SUB-1) = WS-WORK-DATE                         
135000         ADD 1 TO WS-DAILY-BOOKED-CT                                      
135100     END-IF.                                                              
135200 6325-99-EXIT.                                                            
135300     EXIT.                                                                
135400                                                                          
135500*----------------------------------------------------------------*        
135600*    6330-CHECK-DUPLICATE-HOUR - CLIENT MAY NOT ALREADY HOLD A   *        
135700*    RESERVED ORDER AT WS-WORK-DATE / WS-CHECK-HOUR.             *        
135800*----------------------------------------------------------------*        
135900 6330-CHECK-DUPLICATE-HOUR SECTION.                                       
136000     MOVE 'N' TO WS-MATCH-FOUND-SW.                                       
136100     PERFORM 6335-CHECK-ONE-DUP-ORDER                                     
136200         THRU 6335-99-EXIT                                                
136300         VARYING WS-SUB-1 FROM 1 BY 1                                     
136400         UNTIL WS-SUB-1 > WS-ORDER-COUNT                                  
136500            OR WS-MATCH-FOUND.                                            
136600     IF WS-MATCH-FOUND                                                    
136700         MOVE '0400' TO WS-RETURN-CODE                                    
136800        MOVE 'CLIENT ALREADY HOLDS THAT HOUR' TO WS-RETURN-MESSAGE        
136900     END-IF.                                                              
137000 6330-99-EXIT.                                                            
137100     EXIT.                                                                
137200                                                                          
137300*----------------------------------------------------------------*        
137400*    6335-CHECK-ONE-DUP-ORDER - BODY OF THE 6330 SEARCH LOOP.    *        
137500*----------------------------------------------------------------*        
137600 6335-CHECK-ONE-DUP-ORDER SECTION.                                        
137700     IF WS-ORT-CLIENT-ID (WS-SUB-1) = TRN-CLIENT-ID                       
137800        AND WS-ORT-RESERVED (WS-SUB-1)                                    
137900        AND WS-ORT-DATE (WS-SUB-1) = WS-WORK-DATE                         
138000        AND WS-ORT-HOUR (WS-SUB-1) = WS-CHECK-HOUR                        
138100         MOVE 'Y' TO WS-MATCH-FOUND-SW                                    
138200     END-IF.                                                              
138300 6335-99-EXIT.                                                            
138400     EXIT.                                                                
138500                                                                          
138600*----------------------------------------------------------------*        
138700*    6340-CHECK-HOURLY-CAPACITY - RESERVED COUNT AT WS-WORK-     *        
138800*    DATE / WS-CHECK-HOUR MUST BE LESS THAN THE ROW'S LIMIT.     *        
138900*----------------------------------------------------------------*        
139000 6340-CHECK-HOURLY-CAPACITY SECTION.                                      
139100     MOVE ZERO TO WS-HOURLY-BOOKED-CT.                                    
139200     PERFORM 6345-CHECK-ONE-CAP-ORDER                                     
139300         THRU 6345-99-EXIT                                                
139400         VARYING WS-SUB-1 FROM 1 BY 1                                     
139500         UNTIL WS-SUB-1 > WS-ORDER-COUNT.                                 
139600     IF WS-HOURLY-BOOKED-CT NOT LESS THAN                                 
139700             WS-WHT-LIMIT-PER-HOUR (WS-WKH-IDX)                           
139800         MOVE '0400' TO WS-RETURN-CODE                                    
139900         MOVE 'HOURLY CAPACITY FULL' TO WS-RETURN-MESSAGE                 
140000     END-IF.                                                              
140100 6340-99-EXIT.                                                            
140200     EXIT.                                                                
140300                                                                          
140400*----------------------------------------------------------------*        
140500*    6345-CHECK-ONE-CAP-ORDER - BODY OF THE 6340 COUNT LOOP.     *        
140600*----------------------------------------------------------------*        
140700 6345-CHECK-ONE-CAP-ORDER SECTION.                                        
140800     IF WS-ORT-RESERVED (WS-SUB-1)                                        
140900        AND WS-ORT-DATE (WS-SUB-1) = WS-WORK-DATE                         
141000        AND WS-ORT-HOUR (WS-SUB-1) = WS-CHECK-HOUR                        
141100         ADD 1 TO WS-HOURLY-BOOKED-CT                                     
141200     END-IF.                                                              
141300 6345-99-EXIT.                                                            
141400     EXIT.                                                                
141500                                                                          
141600*----------------------------------------------------------------*        
141700*    6400-RESERVE-MULTI-HOUR (TR-TYPE 'RM') - CR0209 20010405.   *        
141800*    TR-HOURS CONSECUTIVE HOURS STARTING AT TRN-DATETIME.  FIRST *        
141900*    FAILING HOUR ABORTS THE WHOLE TRANSACTION, NO PARTIAL       *        
142000*    BOOKING IS EVER LEFT ON THE MASTER.                         *        
142100*----------------------------------------------------------------*        
142200 6400-RESERVE-MULTI-HOUR SECTION.                                         
142300     PERFORM 4010-FIND-CLIENT-BY-ID                                       
142400         THRU 4010-99-EXIT.                                               
142500     IF WS-MATCH-NOT-FOUND                                                
142600         MOVE '0404' TO WS-RETURN-CODE                                    
142700         MOVE 'CLIENT NOT FOUND' TO WS-RETURN-MESSAGE                     
142800     ELSE                                                                 
142900         MOVE '0000' TO WS-RETURN-CODE                                    
143000         PERFORM 7800-DATE-PART-OF-DATETIME                               
143100             THRU 7800-99-EXIT                                            
143200         MOVE TRN-DATETIME (9:2) TO WS-CHECK-HOUR                         
143300         COMPUTE WS-RANGE-END-HOUR = WS-CHECK-HOUR + TRN-HOURS            
143400         IF WS-RANGE-END-HOUR > 24                                        
143500             MOVE '0400' TO WS-RETURN-CODE                                
143600             MOVE 'MULTI-HOUR RANGE CROSSES MIDNIGHT' TO                  
143700                 WS-RETURN-MESSAGE                                        
143800         END-IF                                                           
143900     END-IF.                                                              
144000     IF WS-RC-SUCCESS                                                     
144100         IF TRN-DATETIME < WS-CURRENT-DATETIME                            
144200             MOVE '0400' TO WS-RETURN-CODE                                
144300             MOVE 'REQUESTED DATE-TIME IS IN THE PAST' TO                 
144400                 WS-RETURN-MESSAGE                                        
144500         ELSE                                                             
144600             PERFORM 7950-ADD-TWO-MONTHS                                  
144700                 THRU 7950-99-EXIT                                        
144800             IF WS-WORK-DATE > WS-LIMIT-DATE                              
144900                 MOVE '0400' TO WS-RETURN-CODE                            
145000            MOVE 'REQUESTED DATE-TIME IS MORE THAN 2 MONTHS AHEAD'        
145100                     TO WS-RETURN-MESSAGE                                 
145200             END-IF                                                       
145300         END-IF                                                           
145400     END-IF.                                                              
145500     IF WS-RC-SUCCESS                                                     
145600         PERFORM 5400-RANGE-WITHIN-WORKING-HOURS                          
145700             THRU 5400-99-EXIT                                            
145800         IF NOT WS-HOUR-IN-RANGE                                          
145900             MOVE '0400' TO WS-RETURN-CODE                                
146000             MOVE 'REQUESTED RANGE IS OUTSIDE WORKING HOURS' TO           
146100                 WS-RETURN-MESSAGE                                        
146200         END-IF                                                           
146300     END-IF.                                                              
146400     IF WS-RC-SUCCESS                                                     
146500         MOVE TRN-HOURS TO WS-HOURS-BOOKED-OK                             
146600         PERFORM 6320-CHECK-DAILY-LIMIT                                   
146700             THRU 6320-99-EXIT                                            
146800     END-IF.                                                              
146900     IF WS-RC-SUCCESS                                                     
147000         MOVE WS-CHECK-HOUR TO WS-SUB-2                                   
147100         PERFORM 6420-VALIDATE-ONE-RANGE-HOUR                             
147200             THRU 6420-99-EXIT                                            
147300             VARYING WS-HOUR-SUB FROM WS-CHECK-HOUR BY 1                  
147400             UNTIL WS-HOUR-SUB NOT LESS THAN WS-RANGE-END-HOUR            
147500                OR NOT WS-RC-SUCCESS                                      
147600         MOVE WS-SUB-2 TO WS-CHECK-HOUR                                   
147700     END-IF.                                                              
147800     IF WS-RC-SUCCESS                                                     
147900         MOVE SPACES TO WS-RETURN-MESSAGE                                 
148000         STRING 'RESERVATION CREATED, ORDER IDS' DELIMITED BY SIZE        
148100             INTO WS-RETURN-MESSAGE                                       
148200         PERFORM 6430-CREATE-ONE-RANGE-ORDER                              
148300             THRU 6430-99-EXIT                                            
148400             VARYING WS-HOUR-SUB FROM WS-CHECK-HOUR BY 1                  
148500             UNTIL WS-HOUR-SUB NOT LESS THAN WS-RANGE-END-HOUR            
148600         MOVE '0000' TO WS-RETURN-CODE                                    
148700     END-IF.                                                              
148800 6400-99-EXIT.                                                            
148900     EXIT.                                                                
149000                                                                          
149100*----------------------------------------------------------------*        
149200*    6420-VALIDATE-ONE-RANGE-HOUR - BODY OF THE FIRST 6400       *        
149300*    RANGE LOOP (DUPLICATE/CAPACITY CHECK PER HOUR).             *        
149400*----------------------------------------------------------------*        
149500 6420-VALIDATE-ONE-RANGE-HOUR SECTION.                                    
149600     MOVE WS-HOUR-SUB TO WS-CHECK-HOUR.                                   
149700     PERFORM 6330-CHECK-DUPLICATE-HOUR                                    
149800         THRU 6330-99-EXIT.                                               
149900     IF WS-RC-SUCCESS                                                     
150000         PERFORM 6340-CHECK-HOURLY-CAPACITY                               
150100             THRU 6340-99-EXIT                                            
150200     END-IF.                                                              
150300 6420-99-EXIT.                                                            
150400     EXIT.                                                                
150500                                                                          
150600*----------------------------------------------------------------*        
150700*    6430-CREATE-ONE-RANGE-ORDER - BODY OF THE SECOND 6400       *        
150800*    RANGE LOOP (ORDER CREATION, ONE PER BOOKED HOUR).           *        
150900*----------------------------------------------------------------*        
151000 6430-CREATE-ONE-RANGE-ORDER SECTION.                                     
151100     ADD 1 TO WS-NEXT-ORDER-ID.                                           
151200     ADD 1 TO WS-ORDER-COUNT.                                             
151300     SET WS-ORD-IDX TO WS-ORDER-COUNT.                                    
151400     MOVE WS-NEXT-ORDER-ID  TO WS-ORT-ID (WS-ORD-IDX).                    
151500     MOVE TRN-CLIENT-ID     TO WS-ORT-CLIENT-ID (WS-ORD-IDX).             
151600     MOVE WS-WORK-DATE      TO WS-ORT-DATE (WS-ORD-IDX).                  
151700     MOVE WS-HOUR-SUB       TO WS-ORT-HOUR (WS-ORD-IDX).                  
151800     MOVE 'R'               TO WS-ORT-STATUS (WS-ORD-IDX).                
151900     STRING WS-RETURN-MESSAGE ' ' WS-NEXT-ORDER-ID                        
152000         DELIMITED BY SIZE INTO WS-RETURN-MESSAGE.                        
152100 6430-99-EXIT.                                                            
152200     EXIT.                                                                
152300                                                                          
152400*----------------------------------------------------------------*        
152500*    6500-CANCEL-RESERVATION (TR-TYPE 'RC').  DRK 19890927.      *        
152600*----------------------------------------------------------------*        
152700 6500-CANCEL-RESERVATION SECTION.                                         
152800     PERFORM 4010-FIND-CLIENT-BY-ID                                       
152900         THRU 4010-99-EXIT.                                               
153000     IF WS-MATCH-NOT-FOUND                                                
153100         MOVE '0404' TO WS-RETURN-CODE                                    
153200         MOVE 'CLIENT NOT FOUND' TO WS-RETURN-MESSAGE                     
153300     ELSE                                                                 
153400         PERFORM 6510-FIND-ORDER-BY-ID                                    
153500             THRU 6510-99-EXIT                                            
153600         IF WS-MATCH-NOT-FOUND                                            
153700             MOVE '0404' TO WS-RETURN-CODE                                
153800             MOVE 'ORDER NOT FOUND' TO WS-RETURN-MESSAGE                  
153900         ELSE                                                             
154000             IF WS-ORT-CANCELLED (WS-ORD-IDX)                             
154100                 MOVE '0400' TO WS-RETURN-CODE                            
154200               MOVE 'ORDER ALREADY CANCELLED' TO WS-RETURN-MESSAGE        
154300             ELSE                                                         
154400                 MOVE 'C' TO WS-ORT-STATUS (WS-ORD-IDX)                   
154500                 MOVE '0000' TO WS-RETURN-CODE                            
154600                 MOVE 'RESERVATION CANCELLED' TO WS-RETURN-MESSAGE        
154700             END-IF                                                       
154800         END-IF                                                           
154900     END-IF.                                                              
155000 6500-99-EXIT.                                                            
155100     EXIT.                                                                
155200                                                                          
155300*----------------------------------------------------------------*        
155400*    6510-FIND-ORDER-BY-ID - SEQUENTIAL SEARCH ON TRN-ORDER-ID.  *        
155500*----------------------------------------------------------------*        
155600 6510-FIND-ORDER-BY-ID SECTION.                                           
155700     MOVE 'N' TO WS-MATCH-FOUND-SW.                                       
155800     PERFORM 6515-CHECK-ONE-ORDER-ID                                      
155900         THRU 6515-99-EXIT                                                
156000         VARYING WS-SUB-1 FROM 1 BY 1                                     
156100         UNTIL WS-SUB-1 > WS-ORDER-COUNT                                  
156200            OR WS-MATCH-FOUND.                                            
156300 6510-99-EXIT.                                                            
156400     EXIT.                                                                
156500                                                                          
156600*----------------------------------------------------------------*        
156700*    6515-CHECK-ONE-ORDER-ID - BODY OF THE 6510 SEARCH LOOP.     *        
156800*----------------------------------------------------------------*        
156900 6515-CHECK-ONE-ORDER-ID SECTION.                                         
157000     IF WS-ORT-ID (WS-SUB-1) = TRN-ORDER-ID                               
157100         SET WS-ORD-IDX TO WS-SUB-1                                       
157200         MOVE 'Y' TO WS-MATCH-FOUND-SW                                    
157300     END-IF.                                                              
157400 6515-99-EXIT.                                                            
157500     EXIT.                                                                
157600                                                                          
157700*----------------------------------------------------------------*        
157800*    6600-QUERY-BY-CLIENT-NAME (TR-TYPE 'QN').  CR0255 20040718. *        
157900*----------------------------------------------------------------*        
158000 6600-QUERY-BY-CLIENT-NAME SECTION.                                       
158100     MOVE ZERO TO WS-SUB-2.                                               
158200     PERFORM 6610-CHECK-ONE-ORDER-BY-NAME                                 
158300         THRU 6610-99-EXIT                                                
158400         VARYING WS-SUB-1 FROM 1 BY 1                                     
158500         UNTIL WS-SUB-1 > WS-ORDER-COUNT.                                 
158600     IF WS-SUB-2 = ZERO                                                   
158700         MOVE '0404' TO WS-RETURN-CODE                                    
158800        MOVE 'NO ORDERS FOR THAT CLIENT NAME' TO WS-RETURN-MESSAGE        
158900     ELSE                                                                 
159000         MOVE '0000' TO WS-RETURN-CODE                                    
159100         MOVE SPACES TO WS-RETURN-MESSAGE                                 
159200     END-IF.                                                              
159300 6600-99-EXIT.                                                            
159400     EXIT.                                                                
159500                                                                          
159600*----------------------------------------------------------------*        
159700*    6610-CHECK-ONE-ORDER-BY-NAME - BODY OF THE 6600 SCAN LOOP.  *        
159800*----------------------------------------------------------------*        
159900 6610-CHECK-ONE-ORDER-BY-NAME SECTION.                                    
160000     PERFORM 6010-CLIENT-NAME-MATCHES-ORDER                               
160100         THRU 6010-99-EXIT.                                               
160200     IF WS-MATCH-FOUND                                                    
160300         ADD 1 TO WS-SUB-2                                                
160400         PERFORM 7250-WRITE-ORDER-DETAIL-LINE                             
160500             THRU 7250-99-EXIT                                            
160600     END-IF.                                                              
160700 6610-99-EXIT.                                                            
160800     EXIT.                                                                
160900                                                                          
161000*----------------------------------------------------------------*        
161100*    6010-CLIENT-NAME-MATCHES-ORDER - TRUE WHEN ORDER WS-SUB-1's *        
161200*    OWNING CLIENT'S NAME EQUALS TRN-NAME.                       *        
161300*----------------------------------------------------------------*        
161400 6010-CLIENT-NAME-MATCHES-ORDER SECTION.                                  
161500     MOVE 'N' TO WS-MATCH-FOUND-SW.                                       
161600     MOVE WS-ORT-CLIENT-ID (WS-SUB-1) TO TRN-CLIENT-ID.                   
161700     PERFORM 4010-FIND-CLIENT-BY-ID                                       
161800         THRU 4010-99-EXIT.                                               
161900     IF WS-MATCH-FOUND                                                    
162000        AND WS-CLT-NAME (WS-CLI-IDX) NOT = TRN-NAME                       
162100         MOVE 'N' TO WS-MATCH-FOUND-SW                                    
162200     END-IF.                                                              
162300 6010-99-EXIT.                                                            
162400     EXIT.                                                                
162500                                                                          
162600*----------------------------------------------------------------*        
162700*    6700-QUERY-BY-DATE (TR-TYPE 'QD') - ANY STATUS, DATE-TIME   *        
162800*    FALLS ON TRN-DATE.  CR0255 20040718.                        *        
162900*----------------------------------------------------------------*        
163000 6700-QUERY-BY-DATE SECTION.                                              
163100     MOVE ZERO TO WS-SUB-2.                                               
163200     PERFORM 6710-CHECK-ONE-ORDER-BY-DATE                                 
163300         THRU 6710-99-EXIT                                                
163400         VARYING WS-SUB-1 FROM 1 BY 1                                     
163500         UNTIL WS-SUB-1 > WS-ORDER-COUNT.                                 
163600     IF WS-SUB-2 = ZERO                                                   
163700         MOVE '0404' TO WS-RETURN-CODE                                    
163800         MOVE 'NO ORDERS FOR THAT DATE' TO WS-RETURN-MESSAGE              
163900     ELSE                                                                 
164000         MOVE '0000' TO WS-RETURN-CODE                                    
164100         MOVE SPACES TO WS-RETURN-MESSAGE                                 
164200     END-IF.                                                              
164300 6700-99-EXIT.                                                            
164400     EXIT.                                                                
164500                                                                          
164600*----------------------------------------------------------------*        
164700*    6710-CHECK-ONE-ORDER-BY-DATE - BODY OF THE 6700 SCAN LOOP.  *        
164800*----------------------------------------------------------------*        
164900 6710-CHECK-ONE-ORDER-BY-DATE SECTION.                                    
165000     IF WS-ORT-DATE (WS-SUB-1) = TRN-DATE                                 
165100         ADD 1 TO WS-SUB-2                                                
165200         PERFORM 7250-WRITE-ORDER-DETAIL-LINE                             
165300             THRU 7250-99-EXIT                                            
165400     END-IF.                                                              
165500 6710-99-EXIT.                                                            
165600     EXIT.                                                                
165700*----------------------------------------------------------------*        
165800*    7100-WRITE-STATUS-LINE - ONE PER TRANSACTION, ALWAYS.       *        
165900*----------------------------------------------------------------*        
166000 7100-WRITE-STATUS-LINE SECTION.                                          
166100     MOVE SPACES              TO RPT-REPORT-LINE.                         
166200     MOVE WS-TRAN-READ-COUNT  TO RPT-SEQUENCE-NO.                         
166300     MOVE TRN-TYPE            TO RPT-TRAN-TYPE.                           
166400     MOVE WS-RETURN-CODE      TO RPT-RETURN-CODE.                         
166500     MOVE WS-RETURN-MESSAGE (1:100) TO RPT-MESSAGE.                       
166600     IF WS-RC-SUCCESS                                                     
166700         MOVE 'OK ' TO RPT-STATUS                                         
166800     ELSE                                                                 
166900         MOVE 'ERR' TO RPT-STATUS                                         
167000     END-IF.                                                              
167100     WRITE FD-RESULTPT FROM RPT-REPORT-LINE.                              
167200     PERFORM 8800-TEST-FS-RESULTPT                                        
167300         THRU 8800-99-EXIT.                                               
167400     ADD 1 TO WS-REPORT-LINE-COUNT.                                       
167500 7100-99-EXIT.                                                            
167600     EXIT.                                                                
167700                                                                          
167800*----------------------------------------------------------------*        
167900*    7200-WRITE-DETAIL-LINE - INDENTED FREE-TEXT LINE UNDER A    *        
168000*    LIST/QUERY TRANSACTION.  USES THE RPT-GENERIC-LINE VIEW.    *        
168100*----------------------------------------------------------------*        
168200 7200-WRITE-DETAIL-LINE SECTION.                                          
168300     MOVE SPACES TO RPT-GENERIC-LINE.                                     
168400     STRING '    ' WS-RETURN-MESSAGE DELIMITED BY SIZE                    
168500         INTO RPT-GENERIC-TEXT.                                           
168600     WRITE FD-RESULTPT FROM RPT-GENERIC-LINE.                             
168700     PERFORM 8800-TEST-FS-RESULTPT                                        
168800         THRU 8800-99-EXIT.                                               
168900     ADD 1 TO WS-REPORT-LINE-COUNT.                                       
169000 7200-99-EXIT.                                                            
169100     EXIT.                                                                
169200                                                                          
169300*----------------------------------------------------------------*        
169400*    7250-WRITE-ORDER-DETAIL-LINE - QN/QD DETAIL LINE FORMAT -   *        
169500*    CLIENT ID, DATE-TIME, ORDER ID, STATUS.  CR0255 20040718.   *        
169600*----------------------------------------------------------------*        
169700 7250-WRITE-ORDER-DETAIL-LINE SECTION.                                    
169800     MOVE SPACES TO WS-RETURN-MESSAGE.                                    
169900     STRING 'CLIENT ' WS-ORT-CLIENT-ID (WS-SUB-1)                         
170000            ' DATE ' WS-ORT-DATE (WS-SUB-1)                               
170100            ' HOUR ' WS-ORT-HOUR (WS-SUB-1)                               
170200            ' ORDER ' WS-ORT-ID (WS-SUB-1)                                
170300            ' STATUS ' WS-ORT-STATUS (WS-SUB-1)                           
170400         DELIMITED BY SIZE INTO WS-RETURN-MESSAGE.                        
170500     PERFORM 7200-WRITE-DETAIL-LINE                                       
170600         THRU 7200-99-EXIT.                                               
170700 7250-99-EXIT.                                                            
170800     EXIT.                                                                
170900                                                                          
171000*----------------------------------------------------------------*        
171100*    7300-WRITE-REPORT-HEADER - PAGE HEADER, PROGRAM TITLE AND   *        
171200*    THE SYSTEM RUN DATE (NOT THE TRANSACTION "NOW").            *        
171300*----------------------------------------------------------------*        
171400 7300-WRITE-REPORT-HEADER SECTION.                                        
171500     MOVE SPACES TO RPT-GENERIC-LINE.                                     
171600     STRING 'POOLRSV RESULT REPORT - RUN DATE '                           
171700            WS-SYS-CENTURY-DATE                                           
171800         DELIMITED BY SIZE INTO RPT-GENERIC-TEXT.                         
171900     WRITE FD-RESULTPT FROM RPT-GENERIC-LINE.                             
172000     PERFORM 8800-TEST-FS-RESULTPT                                        
172100         THRU 8800-99-EXIT.                                               
172200 7300-99-EXIT.                                                            
172300     EXIT.                                                                
172400                                                                          
172500*----------------------------------------------------------------*        
172600*    7400-WRITE-CONTROL-TOTALS - TRAILER LINE, ONE STRING WITH   *        
172700*    ALL SEVEN CONTROL COUNTS SPELLED OUT.                       *        
172800*----------------------------------------------------------------*        
172900 7400-WRITE-CONTROL-TOTALS SECTION.                                       
173000     MOVE SPACES TO RPT-GENERIC-LINE.                                     
173100     STRING 'TOTALS - READ ' WS-TRAN-READ-COUNT                           
173200            ' OK '           WS-TRAN-OK-COUNT                             
173300            ' ERR '          WS-TRAN-ERR-COUNT                            
173400         DELIMITED BY SIZE INTO RPT-GENERIC-TEXT.                         
173500     WRITE FD-RESULTPT FROM RPT-GENERIC-LINE.                             
173600     PERFORM 8800-TEST-FS-RESULTPT                                        
173700         THRU 8800-99-EXIT.                                               
173800     MOVE SPACES TO RPT-GENERIC-LINE.                                     
173900     STRING 'CLIENTS ON FILE ' WS-CLIENT-COUNT                            
174000            ' ORDERS ON FILE ' WS-ORDER-COUNT                             
174100         DELIMITED BY SIZE INTO RPT-GENERIC-TEXT.                         
174200     WRITE FD-RESULTPT FROM RPT-GENERIC-LINE.                             
174300     PERFORM 8800-TEST-FS-RESULTPT                                        
174400         THRU 8800-99-EXIT.                                               
174500 7400-99-EXIT.                                                            
174600     EXIT.                                                                
174700                                                                          
174800*----------------------------------------------------------------*        
174900*    7800-DATE-PART-OF-DATETIME - SPLITS TRN-DATETIME INTO       *        
175000*    WS-WORK-DATE.  NO INTRINSIC FUNCTIONS PER SHOP STANDARD.    *        
175100*----------------------------------------------------------------*        
175200 7800-DATE-PART-OF-DATETIME SECTION.                                      
175300     MOVE TRN-DATETIME (1:8) TO WS-WORK-DATE.                             
175400 7800-99-EXIT.                                                            
175500     EXIT.                                                                
175600                                                                          
175700*----------------------------------------------------------------*        
175800*    7950-ADD-TWO-MONTHS - WS-LIMIT-DATE = WS-CURRENT-DATE PLUS  *        
175900*    TWO CALENDAR MONTHS.  CR0322 20130912 - PRIOR LOGIC DID     *        
176000*    NOT ROLL THE YEAR FOR NOVEMBER/DECEMBER BOOKINGS.           *        
176100*----------------------------------------------------------------*        
176200 7950-ADD-TWO-MONTHS SECTION.                                             
176300     MOVE WS-CURRENT-DATE TO WS-LIMIT-DATE.                               
176400     ADD 2 TO WS-LIMIT-MM.                                                
176500     IF WS-LIMIT-MM > 12                                                  
176600         SUBTRACT 12 FROM WS-LIMIT-MM                                     
176700         ADD 1 TO WS-LIMIT-YYYY                                           
176800     END-IF.                                                              
176900 7950-99-EXIT.                                                            
177000     EXIT.                                                                
177100                                                                          
177200*----------------------------------------------------------------*        
177300*    7920-CONVERT-PHONE-TO-STORED - ACCEPTS '+7' + 10 DIGITS OR  *        
177400*    '8' + 10 DIGITS IN TRN-PHONE, LEAVES THE 10-DIGIT STORED    *        
177500*    FORM IN WS-PHONE-STORED.  SETS WS-RETURN-CODE '0400' ON     *        
177600*    A FORMAT MISS.                                              *        
177700*----------------------------------------------------------------*        
177800 7920-CONVERT-PHONE-TO-STORED SECTION.                                    
177900     MOVE '0000' TO WS-RETURN-CODE.                                       
178000     MOVE SPACES TO WS-PHONE-STORED.                                      
178100     IF TRN-PHONE (1:2) = '+7'                                            
178200         MOVE TRN-PHONE (3:10) TO WS-PHONE-STORED                         
178300     ELSE                                                                 
178400         IF TRN-PHONE (1:1) = '8'                                         
178500             MOVE TRN-PHONE (2:10) TO WS-PHONE-STORED                     
178600         ELSE                                                             
178700             MOVE '0400' TO WS-RETURN-CODE                                
178800         END-IF                                                           
178900     END-IF.                                                              
179000     IF WS-RC-SUCCESS                                                     
179100         MOVE ZERO TO WS-PHONE-DIGITS-CT                                  
179200         INSPECT WS-PHONE-STORED TALLYING WS-PHONE-DIGITS-CT              
179300             FOR ALL '0' '1' '2' '3' '4' '5' '6' '7' '8' '9'              
179400         IF WS-PHONE-DIGITS-CT NOT = 10                                   
179500             MOVE '0400' TO WS-RETURN-CODE                                
179600         END-IF                                                           
179700     END-IF.                                                              
179800 7920-99-EXIT.                                                            
179900     EXIT.                                                                
180000                                                                          
180100*----------------------------------------------------------------*        
180200*    7930-CONVERT-PHONE-TO-DISPLAY - REBUILDS THE '+7' EXTERNAL  *        
180300*    FORM OF THE STORED 10-DIGIT PHONE FOR CG RESPONSES.  THE    *        
180400*    STORED FORM NEVER CARRIES THE PREFIX - SEE POOLCLI1.        *        
180500*----------------------------------------------------------------*        
180600 7930-CONVERT-PHONE-TO-DISPLAY SECTION.                                   
180700     MOVE SPACES TO WS-PHONE-DISPLAY.                                     
180800     STRING '+7' WS-CLT-PHONE (WS-CLI-IDX)                                
180900         DELIMITED BY SIZE INTO WS-PHONE-DISPLAY.                         
181000 7930-99-EXIT.                                                            
181100     EXIT.                                                                
181200                                                                          
181300*----------------------------------------------------------------*        
181400*    8100-TEST-FS-TRANSIN THROUGH 8800-TEST-FS-RESULTPT - SAME   *        
181500*    SHOP IDIOM USED SHOP-WIDE - '00' AND '10' ARE THE           *        
181600*    ONLY EXPECTED STATUSES ON EACH FILE, ANYTHING ELSE IS AN    *        
181700*    ABEND.  DRK 19870302.                                       *        
181800*----------------------------------------------------------------*        
181900 8100-TEST-FS-TRANSIN SECTION.                                            
182000     IF WS-FS-TRANSIN-OK OR WS-FS-TRANSIN-EOF                             
182100         GO TO 8100-99-EXIT.                                              
182200     MOVE 'BAD STATUS TRANSIN'   TO WS-ERROR-MSG.                         
182300     MOVE WS-FS-TRANSIN          TO WS-ERROR-CODE.                        
182400     PERFORM 9999-CALL-ABEND-PGM                                          
182500         THRU 9999-99-EXIT.                                               
182600 8100-99-EXIT.                                                            
182700     EXIT.                                                                
182800                                                                          
182900 8200-TEST-FS-CLIENTIN SECTION.                                           
183000     IF WS-FS-CLIENTIN-OK OR WS-FS-CLIENTIN-EOF                           
183100         GO TO 8200-99-EXIT.                                              
183200     MOVE 'BAD STATUS CLIENTIN'  TO WS-ERROR-MSG.                         
183300     MOVE WS-FS-CLIENTIN         TO WS-ERROR-CODE.                        
183400     PERFORM 9999-CALL-ABEND-PGM                                          
183500         THRU 9999-99-EXIT.                                               
183600 8200-99-EXIT.                                                            
183700     EXIT.                                                                
183800                                                                          
183900 8300-TEST-FS-ORDERSIN SECTION.                                           
184000     IF WS-FS-ORDERSIN-OK OR WS-FS-ORDERSIN-EOF                           
184100         GO TO 8300-99-EXIT.                                              
184200     MOVE 'BAD STATUS ORDERSIN'  TO WS-ERROR-MSG.                         
184300     MOVE WS-FS-ORDERSIN         TO WS-ERROR-CODE.                        
184400     PERFORM 9999-CALL-ABEND-PGM                                          
184500         THRU 9999-99-EXIT.                                               
184600 8300-99-EXIT.                                                            
184700     EXIT.                                                                
184800                                                                          
184900 8400-TEST-FS-WORKHRIN SECTION.                                           
185000     IF WS-FS-WORKHRIN-OK OR WS-FS-WORKHRIN-EOF                           
185100         GO TO 8400-99-EXIT.                                              
185200     MOVE 'BAD STATUS WORKHRIN'  TO WS-ERROR-MSG.                         
185300     MOVE WS-FS-WORKHRIN         TO WS-ERROR-CODE.                        
185400     PERFORM 9999-CALL-ABEND-PGM                                          
185500         THRU 9999-99-EXIT.                                               
185600 8400-99-EXIT.                                                            
185700     EXIT.                                                                
185800                                                                          
185900 8500-TEST-FS-HOLIDYIN SECTION.                                           
186000     IF WS-FS-HOLIDYIN-OK OR WS-FS-HOLIDYIN-EOF                           
186100         GO TO 8500-99-EXIT.                                              
186200     MOVE 'BAD STATUS HOLIDYIN'  TO WS-ERROR-MSG.                         
186300     MOVE WS-FS-HOLIDYIN         TO WS-ERROR-CODE.                        
186400     PERFORM 9999-CALL-ABEND-PGM                                          
186500         THRU 9999-99-EXIT.                                               
186600 8500-99-EXIT.                                                            
186700     EXIT.                                                                
186800                                                                          
186900 8600-TEST-FS-CLIENTOT SECTION.                                           
187000     IF WS-FS-CLIENTOT-OK                                                 
187100         GO TO 8600-99-EXIT.                                              
187200     MOVE 'BAD STATUS CLIENTOT'  TO WS-ERROR-MSG.                         
187300     MOVE WS-FS-CLIENTOT         TO WS-ERROR-CODE.                        
187400     PERFORM 9999-CALL-ABEND-PGM                                          
187500         THRU 9999-99-EXIT.                                               
187600 8600-99-EXIT.                                                            
187700     EXIT.                                                                
187800                                                                          
187900 8700-TEST-FS-ORDERSOT SECTION.                                           
188000     IF WS-FS-ORDERSOT-OK                                                 
188100         GO TO 8700-99-EXIT.                                              
188200     MOVE 'BAD STATUS ORDERSOT'  TO WS-ERROR-MSG.                         
188300     MOVE WS-FS-ORDERSOT         TO WS-ERROR-CODE.                        
188400     PERFORM 9999-CALL-ABEND-PGM                                          
188500         THRU 9999-99-EXIT.                                               
188600 8700-99-EXIT.                                                            
188700     EXIT.                                                                
188800                                                                          
188900 8800-TEST-FS-RESULTPT SECTION.                                           
189000     IF WS-FS-RESULTPT-OK                                                 
189100         GO TO 8800-99-EXIT.                                              
189200     MOVE 'BAD STATUS RESULTPT'  TO WS-ERROR-MSG.                         
189300     MOVE WS-FS-RESULTPT         TO WS-ERROR-CODE.                        
189400     PERFORM 9999-CALL-ABEND-PGM                                          
189500         THRU 9999-99-EXIT.                                               
189600 8800-99-EXIT.                                                            
189700     EXIT.                                                                
189800                                                                          
189900*----------------------------------------------------------------*        
190000*    9000-GET-DATE-TIME - SYSTEM CLOCK, REPORT HEADER ONLY.      *        
190100*    NEVER USED FOR BUSINESS VALIDATIONS - SEE POOLTRN1.         *        
190200*----------------------------------------------------------------*        
190300 9000-GET-DATE-TIME SECTION.                                              
190400     ACCEPT WS-SYS-DATE FROM DATE.                                        
190500     ACCEPT WS-SYS-TIME FROM TIME.                                        
190600     MOVE WS-SYS-YY TO WS-SYS-YY-MM-DD (1:2).                             
190700     MOVE WS-SYS-MM TO WS-SYS-YY-MM-DD (3:2).                             
190800     MOVE WS-SYS-DD TO WS-SYS-YY-MM-DD (5:2).                             
190900 9000-99-EXIT.                                                            
191000     EXIT.                                                                
191100                                                                          
191200*----------------------------------------------------------------*        
191300*    9999-CALL-ABEND-PGM - HANDS OFF TO THE SHOP'S SHARED        *        
191400*    ABEND UTILITY.  DOES NOT RETURN.  DRK 19870302.             *        
191500*----------------------------------------------------------------*        
191600 9999-CALL-ABEND-PGM SECTION.                                             
191700     MOVE WS-SYS-CENTURY-DATE TO WS-ERROR-DATE.                           
191800     MOVE WS-SYS-TIME         TO WS-ERROR-TIME.                           
191900     CALL 'ABENDPGM' USING WS-ERROR-LOG.                                  
192000 9999-99-EXIT.                                                            
192100     EXIT.                                                                
